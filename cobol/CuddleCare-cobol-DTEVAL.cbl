000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEVAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    VALIDATES A YYYYMMDD DATE FIELD FOR CALENDAR SANITY --
001300*    MONTH IN RANGE, DAY IN RANGE FOR THE MONTH (INCLUDING LEAP
001400*    YEAR FEBRUARY), AND CENTURY-YEAR IN A SANE WINDOW.  CALLED
001500*    FROM PETUPDT WHEREVER A TRANSACTION CARRIES A DATE OPERAND
001600*    (TREATMENT SCHEDULED DATE, FILTER/SUMMARY RANGE DATES, THE
001700*    OVERDUE AS-OF DATE).
001800*
001900*    RETURN-CD = ZERO   DATE IS A VALID CALENDAR DATE
002000*    RETURN-CD NEGATIVE DATE FAILED ONE OF THE CALENDAR EDITS
002100*
002200******************************************************************
002300*    CHANGE LOG
002400******************************************************************
002500*    DATE       BY    TICKET     DESCRIPTION
002600*    --------   ----  ---------  --------------------------------
002700*    03/14/89   JS    CC-0012    ORIGINAL CODING.
002800*    09/02/90   JS    CC-0031    ADDED LEAP-YEAR TEST FOR FEBRUARY
002900*                                (WAS REJECTING 02/29 IN VALID
003000*                                 LEAP YEARS).
003100*    11/19/91   TGD   CC-0058    TIGHTENED CENTURY-YEAR WINDOW TO
003200*                                1900-2079 PER AUDIT FINDING.
003300*    06/30/98   RMP   CC-0102    Y2K REVIEW -- CONFIRMED CCYY IS
003400*                                FULL 4-DIGIT YEAR THROUGHOUT,
003500*                                NO 2-DIGIT YEAR WINDOWING USED
003600*                                ANYWHERE IN THIS ROUTINE.
003700*    02/08/02   KLH   CC-0139    CORRECTED 30-DAY MONTH TABLE --
003800*                                JUNE WAS CODED AS 31.
003900*    07/11/05   KLH   CC-0164    NO LOGIC CHANGE.  REFORMATTED
004000*                                COMMENTS FOR THE NEW STANDARDS.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400******************************************************************
005500* STATIC DAYS-PER-MONTH TABLE.  FEBRUARY IS CARRIED AS 28 AND     *
005600* BUMPED TO 29 IN 200-LEAP-YEAR-TEST WHEN THE YEAR QUALIFIES.     *
005700******************************************************************
005800 01  DAYS-IN-MONTH-LIST.
005900     05  FILLER              PIC 9(02) VALUE 31.
006000     05  FILLER              PIC 9(02) VALUE 28.
006100     05  FILLER              PIC 9(02) VALUE 31.
006200     05  FILLER              PIC 9(02) VALUE 30.
006300     05  FILLER              PIC 9(02) VALUE 31.
006400     05  FILLER              PIC 9(02) VALUE 30.
006500     05  FILLER              PIC 9(02) VALUE 31.
006600     05  FILLER              PIC 9(02) VALUE 31.
006700     05  FILLER              PIC 9(02) VALUE 30.
006800     05  FILLER              PIC 9(02) VALUE 31.
006900     05  FILLER              PIC 9(02) VALUE 30.
007000     05  FILLER              PIC 9(02) VALUE 31.
007100 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LIST.
007200     05  DAYS-IN-MONTH       PIC 9(02) OCCURS 12 TIMES.
007300
007400 01  MISC-WS-FLDS.
007500     05  WS-CENTURY-REM-4    PIC 9(02) COMP.
007600     05  WS-CENTURY-REM-100  PIC 9(02) COMP.
007700     05  WS-CENTURY-REM-400  PIC 9(02) COMP.
007750******************************************************************
007760* SCALARS KEPT AT THE 77 LEVEL PER SHOP STANDARD -- NOT PART OF    *
007770* ANY GROUP MOVE OR INITIALIZE ELSEWHERE IN THIS ROUTINE.          *
007780******************************************************************
007800 77  WS-MAX-DAY           PIC 9(02) COMP.
007900 77  PARA-NAME            PIC X(20) VALUE SPACES.
008000
008100 LINKAGE SECTION.
008200 01  DTE-IN                  PIC 9(08).
008300******************************************************************
008400* SPLIT VIEW OF THE INCOMING DATE -- USED FOR EVERY RANGE AND     *
008500* CALENDAR TEST BELOW.                                            *
008600******************************************************************
008700 01  DTE-IN-PARTS REDEFINES DTE-IN.
008800     05  DTE-IN-CCYY         PIC 9(04).
008900     05  DTE-IN-MM           PIC 9(02).
009000     05  DTE-IN-DD           PIC 9(02).
009100******************************************************************
009200* ALPHANUMERIC VIEW OF THE SAME FIELD -- SOME CALLERS PASS A      *
009300* TRANSACTION-RECORD SLOT THAT HAS NOT YET BEEN PROVEN NUMERIC.   *
009400******************************************************************
009500 01  DTE-IN-X REDEFINES DTE-IN PIC X(08).
009600 01  DTE-RETURN-CD            PIC S9(04) COMP.
009700
009800 PROCEDURE DIVISION USING DTE-IN, DTE-RETURN-CD.
009900 000-DTEVAL-MAIN.
010000     MOVE "000-DTEVAL-MAIN" TO PARA-NAME.
010100     MOVE ZERO TO DTE-RETURN-CD.
010200
010300     IF DTE-IN-X IS NOT NUMERIC
010400         MOVE -1 TO DTE-RETURN-CD
010500         GO TO 000-EXIT.
010600
010700     IF DTE-IN-CCYY < 1900 OR DTE-IN-CCYY > 2079
010800         MOVE -2 TO DTE-RETURN-CD
010900         GO TO 000-EXIT.
011000
011100     IF DTE-IN-MM < 1 OR DTE-IN-MM > 12
011200         MOVE -3 TO DTE-RETURN-CD
011300         GO TO 000-EXIT.
011400
011500     MOVE DAYS-IN-MONTH(DTE-IN-MM) TO WS-MAX-DAY.
011600     IF DTE-IN-MM = 2
011700         PERFORM 200-LEAP-YEAR-TEST THRU 200-EXIT.
011800
011900     IF DTE-IN-DD < 1 OR DTE-IN-DD > WS-MAX-DAY
012000         MOVE -4 TO DTE-RETURN-CD
012100         GO TO 000-EXIT.
012200 000-EXIT.
012300     EXIT.
012400
012500 200-LEAP-YEAR-TEST.
012600     MOVE "200-LEAP-YEAR-TEST" TO PARA-NAME.
012700     DIVIDE DTE-IN-CCYY BY 4 GIVING WS-MAX-DAY
012800         REMAINDER WS-CENTURY-REM-4.
012900     DIVIDE DTE-IN-CCYY BY 100 GIVING WS-MAX-DAY
013000         REMAINDER WS-CENTURY-REM-100.
013100     DIVIDE DTE-IN-CCYY BY 400 GIVING WS-MAX-DAY
013200         REMAINDER WS-CENTURY-REM-400.
013300     IF WS-CENTURY-REM-4 = ZERO
013400         AND (WS-CENTURY-REM-100 NOT = ZERO
013500              OR WS-CENTURY-REM-400 = ZERO)
013600         MOVE 29 TO WS-MAX-DAY
013700     ELSE
013800         MOVE 28 TO WS-MAX-DAY.
013900 200-EXIT.
014000     EXIT.

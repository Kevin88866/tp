000100******************************************************************
000200* PETTRXN                                                        *
000300*        RECORD LAYOUT FOR TRANSACTION-FILE, THE SINGLE FIXED-   *
000400*        FORMAT TRANSACTION RECORD PETUPDT READS SEQUENTIALLY.   *
000500*        ONE RECORD CARRIES THE OPERANDS FOR EXACTLY ONE OF THE  *
000600*        14 TRANSACTION CODES -- UNUSED OPERANDS ARE LEFT SPACE  *
000700*        OR ZERO FILLED BY THE UPSTREAM EXTRACT JOB.             *
000800*                                                                *
000900*        COPY MEMBER:  PETTRXN                                  *
001000******************************************************************
001100 01  TXN-REC.
001200     05  TXN-CODE              PIC X(02).
001300         88  TXN-ADD-PET             VALUE "AP".
001400         88  TXN-DELETE-PET          VALUE "DP".
001500         88  TXN-EDIT-PET            VALUE "EP".
001600         88  TXN-ADD-TREATMENT       VALUE "AT".
001700         88  TXN-DELETE-TREATMENT    VALUE "DT".
001800         88  TXN-MARK-TREATMENT      VALUE "MK".
001900         88  TXN-UNMARK-TREATMENT    VALUE "UM".
002000         88  TXN-LIST-PETS           VALUE "LP".
002100         88  TXN-LIST-TREATMENTS     VALUE "LT".
002200         88  TXN-LIST-ALL            VALUE "LA".
002300         88  TXN-FIND                VALUE "FD".
002400         88  TXN-FILTER-RANGE        VALUE "FR".
002500         88  TXN-SUMMARY             VALUE "SM".
002600         88  TXN-OVERDUE             VALUE "OD".
002700         88  TXN-GROUP-BY-TYPE       VALUE "GR".
002800     05  TXN-PET-NAME          PIC X(20).
002900     05  TXN-NEW-NAME          PIC X(20).
003000     05  TXN-SPECIES           PIC X(30).
003100     05  TXN-AGE               PIC 9(03).
003200******************************************************************
003300* AGE-SUPPLIED FLAG (CC-0141) -- TXN-AGE ALONE CANNOT TELL A       *
003400* GENUINE AGE OF ZERO (A DOCUMENTED VALID AGE, RULE 3) FROM AN     *
003500* EP TRANSACTION THAT IS NOT TOUCHING THE AGE AT ALL.  THE         *
003600* UPSTREAM EXTRACT SETS THIS BYTE "Y" WHENEVER TXN-AGE CARRIES A   *
003700* REAL OPERAND, "N" (OR SPACE) WHEN THE EP CARD OMITS AGE.         *
003800******************************************************************
003900     05  TXN-AGE-PRESENT       PIC X(01).
004000         88  AGE-WAS-SUPPLIED        VALUE "Y".
004100         88  AGE-NOT-SUPPLIED        VALUE "N" SPACE.
004200     05  TXN-TRT-NAME          PIC X(30).
004300     05  TXN-TRT-NOTE          PIC X(50).
004400     05  TXN-DATE-1            PIC 9(08).
004500     05  TXN-DATE-2            PIC 9(08).
004600     05  TXN-INDEX             PIC 9(03).
004700******************************************************************
004800* ALTERNATE VIEW USED ONLY TO TEST THE AGE AND INDEX OPERANDS     *
004900* FOR NUMERIC-CLASS BEFORE THEY ARE TRUSTED AS PIC 9 FIELDS --    *
005000* A TRANSACTION RECORD CAN ARRIVE WITH NON-NUMERIC JUNK IN A      *
005100* NUMERIC-LOOKING COLUMN IF THE UPSTREAM EXTRACT MIS-FIRED.       *
005200******************************************************************
005300 01  TXN-NUMERIC-CHECK REDEFINES TXN-REC.
005400     05  FILLER                PIC X(72).
005500     05  TXN-AGE-X             PIC X(03).
005600     05  FILLER                PIC X(97).
005700     05  TXN-INDEX-X           PIC X(03).

000100******************************************************************
000200* TRTMSTR                                                        *
000300*        RECORD LAYOUT FOR THE TREATMENT-LOG WORKING-STORAGE     *
000400*        TABLE.  EACH ROW IS OWNED BY ONE PET-TABLE ROW (SEE     *
000500*        PETMSTR) VIA TRT-OWNER-NAME.  LOADED, APPENDED TO AND   *
000600*        MARKED/UNMARKED FROM THE TRANSACTION FILE BY PETUPDT.   *
000700*                                                                *
000800*        COPY MEMBER:  TRTMSTR                                  *
000900******************************************************************
001000 01  TRT-TABLE.
001100     05  TRT-TABLE-REC OCCURS 3000 TIMES
001200                       INDEXED BY TRT-IDX.
001300         10  TRT-OWNER-NAME        PIC X(20).
001400         10  TRT-NAME              PIC X(30).
001500         10  TRT-NOTE              PIC X(50).
001600         10  TRT-DATE              PIC 9(08).
001700         10  TRT-COMPLETED         PIC X(01).
001800             88  TRT-IS-COMPLETE   VALUE "Y".
001900             88  TRT-IS-OPEN       VALUE "N".
002000         10  FILLER                PIC X(05).
002100******************************************************************
002200* ALTERNATE VIEW OF THE SCHEDULED DATE, SPLIT INTO ITS CENTURY-   *
002300* YEAR, MONTH AND DAY PARTS.  USED BY THE SORT/GROUP PARAGRAPHS   *
002400* AND WHENEVER A DATE MUST BE EDITED AS YYYY-MM-DD FOR A REPORT   *
002500* LINE (THE MASTER KEEPS DATES PACKED AS A SINGLE 9(08) FIELD).   *
002600******************************************************************
002700 01  TRT-DATE-PARTS REDEFINES TRT-TABLE.
002800     05  TRT-DATE-PARTS-REC OCCURS 3000 TIMES
002900                       INDEXED BY TRT-DP-IDX.
003000         10  FILLER                PIC X(100).
003100         10  TRT-DATE-CCYY         PIC 9(04).
003200         10  TRT-DATE-MM           PIC 9(02).
003300         10  TRT-DATE-DD           PIC 9(02).
003400         10  FILLER                PIC X(06).
003500******************************************************************
003600* ONE-ROW WORK AREA USED WHILE BUILDING OR COMPARING A TREATMENT  *
003700* ENTRY OUTSIDE OF THE TABLE (ADD, SORT-KEY TEMPS, SEARCH HITS).   *
003800******************************************************************
003900 01  TRT-WORK-REC.
004000     05  TRT-WORK-OWNER-NAME       PIC X(20).
004100     05  TRT-WORK-NAME             PIC X(30).
004200     05  TRT-WORK-NOTE             PIC X(50).
004300     05  TRT-WORK-DATE             PIC 9(08).
004400     05  TRT-WORK-COMPLETED        PIC X(01).
004500     05  FILLER                    PIC X(05).
004600 01  TRT-WORK-TYPE-VIEW REDEFINES TRT-WORK-REC.
004700     05  TRT-WORK-TYPE-WORD        PIC X(30).
004800     05  FILLER                    PIC X(84).
004900******************************************************************
005000* DATE-SORT WORK TABLE -- ONE ENTRY PER QUALIFYING TREATMENT, A   *
005100* SIMPLE INDEX ARRAY SORTED IN WORKING STORAGE BY 630-STABLE-SORT *
005200* SO THAT THE ORIGINAL INSERTION ORDER SURVIVES TIES (STABLE).    *
005300******************************************************************
005400 01  TRT-SORT-TABLE.
005500     05  TRT-SORT-ENTRY OCCURS 3000 TIMES INDEXED BY SORT-IDX.
005600         10  SORT-TRT-IDX-SAVE     PIC 9(04) COMP.
005700         10  SORT-TRT-DATE         PIC 9(08).
005800         10  SORT-SEQUENCE-NBR     PIC 9(04) COMP.
005900     05  SORT-ENTRY-COUNT          PIC 9(04) COMP VALUE ZERO.

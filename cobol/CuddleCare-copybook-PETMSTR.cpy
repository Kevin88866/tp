000100******************************************************************
000200* PETMSTR                                                        *
000300*        RECORD LAYOUT FOR THE PET REGISTRY WORKING-STORAGE      *
000400*        TABLE BUILT AND MAINTAINED BY PETUPDT.  THE PET MASTER  *
000500*        IS NOT A FILE IN THIS SYSTEM -- IT IS A WORKING-STORAGE *
000600*        TABLE LOADED AND UPDATED FROM THE TRANSACTION FILE      *
000700*        WITHIN A SINGLE RUN (NO PET DATA SURVIVES BETWEEN RUNS  *
000800*        EXCEPT VIA THE SNAPSHOT SECTION OF THE REPORT).         *
000900*                                                                *
001000*        COPY MEMBER:  PETMSTR                                  *
001100*        CHANGE HISTORY IS CARRIED IN PETUPDT.                   *
001200******************************************************************
001300 01  PET-TABLE.
001400     05  PET-TABLE-REC OCCURS 500 TIMES
001500                       INDEXED BY PET-IDX.
001600         10  PET-NAME              PIC X(20).
001700         10  PET-SPECIES           PIC X(30).
001800         10  PET-AGE               PIC 9(03).
001900         10  PET-TREATMENT-COUNT   PIC 9(03) COMP.
002000         10  FILLER                PIC X(10).
002100******************************************************************
002200* ALTERNATE VIEW OF A SINGLE TABLE ROW USED WHEN ALL WE NEED IS   *
002300* THE NAME PORTION FOR A CASE-FOLDED KEY COMPARE (ADD-PET DUP     *
002400* CHECK, EDIT-PET RENAME-COLLISION CHECK, ALL LOOK-UPS BY NAME).  *
002500******************************************************************
002600 01  PET-WORK-REC.
002700     05  PET-WORK-NAME             PIC X(20).
002800     05  PET-WORK-SPECIES          PIC X(30).
002900     05  PET-WORK-AGE              PIC 9(03).
003000     05  PET-WORK-TREATMENT-COUNT  PIC 9(03) COMP.
003100     05  FILLER                    PIC X(10).
003200 01  PET-WORK-KEY REDEFINES PET-WORK-REC.
003300     05  PET-WORK-KEY-NAME         PIC X(20).
003400     05  FILLER                    PIC X(46).
003500******************************************************************
003600* FOLDED-NAME WORK AREA -- HOLDS THE LOWER-CASED COPY OF A NAME   *
003700* USED WHILE SCANNING PET-TABLE FOR A CASE-INSENSITIVE MATCH.     *
003800******************************************************************
003900 01  PET-FOLD-AREA.
004000     05  PET-FOLD-1                PIC X(20).
004100     05  PET-FOLD-2                PIC X(20).
004200     05  PET-COUNT                 PIC 9(03) COMP VALUE ZERO.

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PETUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CUDDLECARE PET REGISTRY AND TREATMENT LOG -- DAILY BATCH
001300*    UPDATE AND REPORT PROGRAM.
001400*
001500*    READS THE TRANSACTION-FILE SEQUENTIALLY, ONE RECORD AT A
001600*    TIME, AND APPLIES EACH RECORD AGAINST TWO WORKING-STORAGE
001700*    TABLES BUILT AND MAINTAINED ENTIRELY WITHIN THIS RUN --
001800*    THE PET REGISTRY (PET-TABLE, COPY PETMSTR) AND THE
001900*    TREATMENT LOG (TRT-TABLE, COPY TRTMSTR).  THERE IS NO
002000*    MASTER FILE OF PETS OR TREATMENTS ON DISK BETWEEN RUNS --
002100*    THE END-OF-RUN SNAPSHOT SECTION OF THE REPORT-FILE IS THE
002200*    ONLY PERSISTED RECORD OF WHAT THE REGISTRY LOOKED LIKE.
002300*
002400*    FOURTEEN TRANSACTION CODES ARE RECOGNIZED.  SIX MAINTAIN
002500*    THE REGISTRY AND LOG (AP/DP/EP/AT/DT/MK/UM) AND EIGHT
002600*    PRODUCE A REPORT (LP/LT/LA/FD/FR/SM/OD/GR).  EVERY
002700*    TRANSACTION, ACCEPTED OR REJECTED, PRODUCES AT LEAST ONE
002800*    LINE OF REPORT-FILE OUTPUT.  AT END OF FILE THE FULL
002900*    REGISTRY SNAPSHOT AND THE CONTROL TOTALS TRAILER ARE
003000*    WRITTEN AND THE RUN ENDS.
003100*
003200******************************************************************
003300*    CHANGE LOG
003400******************************************************************
003500*    DATE       BY    TICKET     DESCRIPTION
003600*    --------   ----  ---------  --------------------------------
003700*    04/02/89   JS    CC-0014    ORIGINAL CODING.  REGISTRY ADD,
003800*                                DELETE, EDIT AND THE PET LISTING
003900*                                REPORT ONLY -- TREATMENT LOG
004000*                                FOLLOWED IN THE NEXT RELEASE.
004100*    06/19/89   JS    CC-0019    ADDED TREATMENT LOG MAINTENANCE
004200*                                (AT/DT/MK/UM) AND THE PER-PET
004300*                                TREATMENT HISTORY REPORT (LT).
004400*    10/03/89   JS    CC-0024    ADDED LIST-ALL-TREATMENTS (LA),
004500*                                SORTED BY DATE.  BORROWED THE
004600*                                STABLE INSERTION-SORT IDIOM FROM
004700*                                TRMTSRCH RATHER THAN CALL A SORT
004800*                                PROGRAM FOR A TABLE THIS SMALL.
004900*    02/08/90   TGD   CC-0029    ADDED KEYWORD FIND (FD) AND THE
005000*                                DATE-RANGE FILTER (FR).
005100*    09/02/90   JS    CC-0031    CALL 'DTEVAL' NOW SHARED WITH
005200*                                PATSRCH -- SEE DTEVAL CHANGE LOG
005300*                                FOR THE LEAP-YEAR FIX THIS BUYS.
005400*    05/14/91   TGD   CC-0047    ADDED TREATMENT SUMMARY (SM).
005500*                                FROM-DATE AFTER TO-DATE IS NOW AN
005600*                                EDIT REJECT, NOT A SILENT SWAP --
005700*                                ONLY THE FILTER (FR) TRANSACTION
005800*                                SWAPS; SUMMARY (SM) DOES NOT.
005900*    11/19/91   TGD   CC-0058    DTEVAL CENTURY-YEAR WINDOW CHANGE
006000*                                PICKED UP AUTOMATICALLY (CALLED
006100*                                ROUTINE, NO SOURCE CHANGE HERE).
006200*    03/30/93   JS    CC-0064    ADDED THE OVERDUE-TREATMENT REPORT
006300*                                (OD).  DAY-DIFFERENCE ARITHMETIC IS
006400*                                DONE BY THE NEW CALL 'CLCLOVRD' --
006500*                                DO NOT SUBTRACT THE TWO 9(08) DATE
006600*                                FIELDS DIRECTLY, IT IS WRONG ACROSS
006700*                                A MONTH OR YEAR BOUNDARY.
006800*    08/11/94   TGD   CC-0071    ADDED GROUP-TREATMENTS-BY-TYPE (GR).
006900*                                TYPE IS THE FIRST WORD OF THE
007000*                                TREATMENT NAME, LOWER-CASED.  GROUPS
007100*                                PRINT IN ALPHABETICAL ORDER.
007200*    11/02/94   TGD   CC-0071    SEE ALSO CLCLOVRD CC-0071 -- OVERDUE
007300*                                NO LONGER GOES NEGATIVE WHEN CALLED
007400*                                WITH A BAD AS-OF DATE.
007500*    07/20/95   JS    CC-0080    EDIT-PET NOW REJECTS A RENAME THAT
007600*                                COLLIDES WITH A DIFFERENT EXISTING
007700*                                PET (WAS ONLY CHECKED ON ADD).
007800*    04/03/96   KLH   CC-0087    DELETE-PET WAS LEAVING ORPHAN ROWS
007900*                                IN TRT-TABLE BEHIND A DELETED PET --
008000*                                320-DELETE-PET NOW COMPACTS BOTH
008100*                                TABLES TOGETHER.
008200*    06/30/98   RMP   CC-0102    Y2K REVIEW -- ALL DATES IN THIS
008300*                                PROGRAM ARE CARRIED AS FULL 4-DIGIT
008400*                                CCYY, FED FROM AND TO DTEVAL AND
008500*                                CLCLOVRD AS 9(08).  NO 2-DIGIT YEAR
008600*                                WINDOWING OF ANY KIND FOUND OR ADDED.
008700*    02/14/00   RMP   CC-0108    SUMMARY (SM) HEADER WAS SHOWING THE
008800*                                RAW TXN-DATE-1/2 FIELDS INSTEAD OF
008900*                                THE EDITED YYYY-MM-DD FORM.
009000*    09/09/02   KLH   CC-0121    GROUP-BY-TYPE HEADING SORT WAS CASE
009100*                                SENSITIVE -- "cat" AND "Cat" PRINTED
009200*                                AS SEPARATE GROUPS.  NOW FOLDED.
009300*    03/17/05   KLH   CC-0134    ADD-TREATMENT NOTE LINE WAS PRINTING
009400*                                FOR AN ALL-SPACE NOTE.  SUPPRESSED.
009500*    11/12/07   KLH   CC-0140    FILTER (FR), SUMMARY (SM) AND OVERDUE
009600*                                (OD) TOOK TXN-DATE-1/2 ON FAITH --
009700*                                ONLY A "NOT ZERO" PRESENCE TEST, NO
009800*                                CALENDAR CHECK.  NOW CALL 'DTEVAL'
009900*                                THE SAME AS 345-VALIDATE-ADD-TRT.
010000*                                ALSO FIXED THE "No Pet named" MESSAGE
010100*                                IN 320 AND 330, WHICH WAS PRINTING TWO
010200*                                STRAY BLANKS INSIDE THE QUOTES.
010300*    04/22/09   SRT   CC-0145    EDIT-PET (EP) COULD NEVER SET AGE TO
010400*                                EXACTLY ZERO -- TXN-AGE NOT = ZERO
010500*                                WAS BEING USED AS THE "AGE OMITTED"
010600*                                TEST, BUT ZERO IS A LEGAL AGE (RULE
010700*                                3).  PETTRXN NOW CARRIES A SEPARATE
010800*                                TXN-AGE-PRESENT FLAG FROM THE EXTRACT
010900*                                JOB; 330 AND 335 TEST THE FLAG, NOT
011000*                                THE VALUE.
011100******************************************************************
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SOURCE-COMPUTER. IBM-390.
011500 OBJECT-COMPUTER. IBM-390.
011600 SPECIAL-NAMES.
011700     C01 IS TOP-OF-FORM.
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT TRANSACTION-FILE
012100         ASSIGN TO UT-S-PETTRXN
012200         ORGANIZATION IS SEQUENTIAL
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS IFCODE.
012500
012600     SELECT REPORT-FILE
012700         ASSIGN TO UT-S-PETRPT
012800         ORGANIZATION IS SEQUENTIAL
012900         ACCESS MODE IS SEQUENTIAL
013000         FILE STATUS IS OFCODE.
013100
013200 DATA DIVISION.
013300 FILE SECTION.
013400*****************************************************************
013500* ONE TRANSACTION CODE PER RECORD -- LAYOUT IN COPY PETTRXN.      *
013600*****************************************************************
013700 FD  TRANSACTION-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 174 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS TXN-REC.
014300 COPY PETTRXN.
014400
014500*****************************************************************
014600* EVERY MESSAGE, REPORT DETAIL LINE, SNAPSHOT LINE AND THE        *
014700* CONTROL TOTALS TRAILER IS WRITTEN HERE AS A PLAIN 132-BYTE      *
014800* PRINT LINE -- THIS PROGRAM DOES NOT USE A REPORT WRITER.        *
014900*****************************************************************
015000 FD  REPORT-FILE
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 132 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS REPORT-LINE.
015600 01  REPORT-LINE                 PIC X(132).
015700
015800 WORKING-STORAGE SECTION.
015900 01  FILE-STATUS-CODES.
016000     05  IFCODE                  PIC X(02).
016100         88  CODE-READ     VALUE "00".
016200         88  NO-MORE-DATA  VALUE "10".
016300     05  OFCODE                  PIC X(02).
016400         88  CODE-WRITE    VALUE "00".
016500
016600*****************************************************************
016700* THE PET REGISTRY.  COPY PETMSTR.                                *
016800*****************************************************************
016900 COPY PETMSTR.
017000
017100*****************************************************************
017200* THE TREATMENT LOG.  COPY TRTMSTR.                               *
017300*****************************************************************
017400 COPY TRTMSTR.
017500
017600 01  MISC-SWITCHES.
017700     05  MORE-TRANSRCH-SW         PIC X(01) VALUE "Y".
017800         88  NO-MORE-TRANSRCH-RECS  VALUE "N".
017900         88  MORE-TRANSRCH-RECS     VALUE "Y".
018000     05  WS-TXN-VALID-SW           PIC X(01) VALUE "Y".
018100         88  TXN-IS-VALID           VALUE "Y".
018200         88  TXN-IS-INVALID         VALUE "N".
018300     05  WS-PET-FOUND-SW           PIC X(01) VALUE "N".
018400         88  PET-WAS-FOUND          VALUE "Y".
018500         88  PET-NOT-FOUND          VALUE "N".
018600     05  WS-FIELD-CHANGED-SW       PIC X(01) VALUE "N".
018700         88  SOME-FIELD-CHANGED     VALUE "Y".
018800     05  WS-NOTE-PRESENT-SW        PIC X(01) VALUE "N".
018900         88  NOTE-IS-PRESENT        VALUE "Y".
019000     05  WS-SUBSTR-FOUND-SW        PIC X(01) VALUE "N".
019100         88  SUBSTR-WAS-FOUND       VALUE "Y".
019200         88  SUBSTR-NOT-FOUND       VALUE "N".
019300
019400 01  COUNTERS-AND-ACCUMULATORS.
019500     05  TXN-RECORDS-READ          PIC S9(7) COMP VALUE ZERO.
019600     05  TXN-RECORDS-ACCEPTED      PIC S9(7) COMP VALUE ZERO.
019700     05  TXN-RECORDS-REJECTED      PIC S9(7) COMP VALUE ZERO.
019800     05  WS-PET-TABLE-COUNT        PIC 9(04) COMP VALUE ZERO.
019900     05  WS-TRT-TABLE-COUNT        PIC 9(04) COMP VALUE ZERO.
020000     05  WS-PET-IDX-SAVE           PIC 9(04) COMP VALUE ZERO.
020100     05  WS-NEW-PET-IDX-SAVE       PIC 9(04) COMP VALUE ZERO.
020200     05  WS-SUB-1                  PIC 9(04) COMP VALUE ZERO.
020300     05  WS-SUB-2                  PIC 9(04) COMP VALUE ZERO.
020400     05  WS-TYPE-SUB                PIC 9(04) COMP VALUE ZERO.
020500     05  WS-TYPE-COUNT              PIC 9(04) COMP VALUE ZERO.
020600     05  WS-LINE-NBR                PIC 9(04) COMP VALUE ZERO.
020700     05  WS-CHAR-SUB                PIC 9(02) COMP VALUE ZERO.
020800     05  WS-MATCH-COUNT             PIC 9(04) COMP VALUE ZERO.
020900     05  DTE-CALL-RET-CD            PIC S9(04) COMP VALUE ZERO.
021000
021100******************************************************************
021200* TRACE FIELD AND LOOP-CONTROL CONSTANTS KEPT AT THE 77 LEVEL PER   *
021300* SHOP STANDARD -- NOT PART OF ANY GROUP MOVE OR INITIALIZE.        *
021400******************************************************************
021500 77  PARA-NAME                     PIC X(20) VALUE SPACES.
021600
021700*****************************************************************
021800* NAME AND SPECIES CHARACTER-SET EDIT -- ONLY LETTERS, SPACES     *
021900* AND HYPHENS ARE LEGAL (RULE 4).  EACH OPERAND IS MOVED INTO     *
022000* ITS OWN AREA AND RESCANNED ONE CHARACTER AT A TIME THROUGH THE  *
022100* REDEFINED TABLE BELOW RATHER THAN AN INSPECT TALLYING, SO THE   *
022200* OFFENDING POSITION CAN BE TRAPPED IF WE EVER NEED TO REPORT IT. *
022300*****************************************************************
022400 01  WS-NAME-EDIT-AREA.
022500     05  WS-NAME-EDIT-FLD          PIC X(20).
022600 01  WS-NAME-EDIT-TABLE REDEFINES WS-NAME-EDIT-AREA.
022700     05  WS-NAME-EDIT-CHAR OCCURS 20 TIMES PIC X(01).
022800
022900 01  WS-SPECIES-EDIT-AREA.
023000     05  WS-SPECIES-EDIT-FLD       PIC X(30).
023100 01  WS-SPECIES-EDIT-TABLE REDEFINES WS-SPECIES-EDIT-AREA.
023200     05  WS-SPECIES-EDIT-CHAR OCCURS 30 TIMES PIC X(01).
023300
023400*****************************************************************
023500* GENERAL REPORT-LINE WORK AREA.  BUILT HERE WITH STRING AND      *
023600* THEN MOVED TO REPORT-LINE FOR THE ACTUAL WRITE.  THE NUMBERED-  *
023700* LINE VIEW IS USED BY EVERY "NNN. TEXT" LISTING IN THE PROGRAM.  *
023800*****************************************************************
023900 01  WS-RPT-WORK-AREA.
024000     05  WS-RPT-WORK-LINE          PIC X(132).
024100 01  WS-RPT-NUM-VIEW REDEFINES WS-RPT-WORK-AREA.
024200     05  WS-RPT-NUM-TEXT           PIC X(04).
024300     05  WS-RPT-NUM-REST           PIC X(128).
024400
024500 01  WS-EDIT-WORK.
024600     05  WS-LINE-NBR-EDIT          PIC ZZZ9.
024700     05  WS-AGE-EDIT               PIC ZZ9.
024800     05  WS-DAYS-EDIT              PIC ZZZZ9.
024900     05  WS-DATE-EDIT.
025000         10  WS-DATE-EDIT-CCYY     PIC 9(04).
025100         10  FILLER                PIC X(01) VALUE "-".
025200         10  WS-DATE-EDIT-MM       PIC 9(02).
025300         10  FILLER                PIC X(01) VALUE "-".
025400         10  WS-DATE-EDIT-DD       PIC 9(02).
025500
025600 01  WS-FOLD-WORK-AREA.
025700     05  WS-FOLD-KEYWORD           PIC X(30).
025800     05  WS-FOLD-TRT-NAME          PIC X(30).
025900     05  WS-FOLD-TYPE-A            PIC X(30).
026000     05  WS-FOLD-TYPE-B            PIC X(30).
026100     05  WS-FOLD-KEYWORD-LTH       PIC 9(02) COMP VALUE ZERO.
026200     05  WS-FOLD-SCAN-LIMIT        PIC 9(02) COMP VALUE ZERO.
026300
026400*****************************************************************
026500* FIRST-WORD-OF-TREATMENT-NAME DERIVATION (RULE 17).  THE WORD    *
026600* IS COPIED OUT CHARACTER BY CHARACTER UNTIL A SPACE IS HIT OR    *
026700* THE FIELD ENDS.                                                 *
026800*****************************************************************
026900 01  WS-TYPE-WORK-AREA.
027000     05  WS-TYPE-WORD               PIC X(30) VALUE SPACES.
027100     05  WS-TYPE-WORD-LTH           PIC 9(02) COMP VALUE ZERO.
027200
027300*****************************************************************
027400* DISTINCT TREATMENT-TYPE LIST BUILT BY 470-GROUP-BY-TYPE, KEPT   *
027500* IN ALPHABETICAL ORDER BY A SIMPLE INSERTION AS EACH NEW TYPE    *
027600* IS DISCOVERED -- NEVER MORE THAN A FEW DOZEN TYPES IN PRACTICE. *
027700*****************************************************************
027800 01  WS-TYPE-TABLE.
027900     05  WS-TYPE-ENTRY OCCURS 200 TIMES INDEXED BY TYPE-IDX.
028000         10  WS-TYPE-NAME           PIC X(30).
028100
028200*****************************************************************
028300* LINKAGE-SHAPED WORK AREAS PASSED TO THE CALLED SUBPROGRAMS.     *
028400* THESE MUST MATCH THE CALLED PROGRAM'S LINKAGE SECTION FIELD     *
028500* FOR FIELD -- SEE DTEVAL AND CLCLOVRD.                           *
028600*****************************************************************
028700 01  WS-DTE-CALL-AREA               PIC 9(08).
028800 01  WS-OVRD-CALC-REC.
028900     05  WS-OVRD-ASOF-DATE          PIC 9(08).
029000     05  WS-OVRD-TRT-DATE           PIC 9(08).
029100     05  WS-OVRD-ASOF-DAYNBR        PIC 9(07) COMP-3.
029200     05  WS-OVRD-TRT-DAYNBR         PIC 9(07) COMP-3.
029300     05  WS-OVRD-DAYS-OVERDUE       PIC S9(05) COMP-3.
029400
029500*****************************************************************
029600* RANGE OPERANDS, KEPT NUMERIC SO THEY CAN BE COMPARED AND        *
029700* SWAPPED WITHOUT REDEFINING THE TRANSACTION RECORD ITSELF.       *
029800*****************************************************************
029900 01  WS-RANGE-WORK.
030000     05  WS-RANGE-FROM              PIC 9(08).
030100     05  WS-RANGE-TO                PIC 9(08).
030200     05  WS-RANGE-TEMP              PIC 9(08).
030300     05  WS-SAVE-SEQ-NBR            PIC 9(04) COMP VALUE ZERO.
030400
030500 01  WS-ERROR-MSG                   PIC X(60) VALUE SPACES.
030600
030700*****************************************************************
030800* LOCAL ABEND AREA -- CC-SHOP'S STANDARD ABENDREC MEMBER IS NOT   *
030900* PULLED IN HERE SINCE THIS PROGRAM HAS ONLY ONE ABEND CONDITION  *
031000* (A FILE OPEN FAILURE); THE FIELDS FOLLOW THE SAME NAMES THE     *
031100* SHOP'S COPY ABENDREC USES ELSEWHERE.                            *
031200*****************************************************************
031300 01  ABEND-REC.
031400     05  ABEND-REASON               PIC X(60) VALUE SPACES.
031500     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
031600     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
031700     05  FILLER                      PIC X(52) VALUE SPACES.
031800 77  ZERO-VAL                        PIC 9(01) VALUE ZERO.
031900 77  ONE-VAL                         PIC 9(01) VALUE 1.
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400             UNTIL NO-MORE-TRANSRCH-RECS.
032500     PERFORM 900-CLEANUP THRU 900-EXIT.
032600     MOVE ZERO TO RETURN-CODE.
032700     GOBACK.
032800
032900*****************************************************************
033000* RUN-OPEN.  OPENS THE TWO FILES, ZEROES EVERY COUNTER IN THE    *
033100* CONTROL-TOTALS GROUP, AND CLEARS BOTH WORKING-STORAGE TABLES   *
033200* SO A RERUN NEVER INHERITS A PRIOR RUN'S ROWS -- THERE IS NO    *
033300* MASTER FILE TO READ THE REGISTRY FROM, SO THIS IS THE ONLY     *
033400* PLACE THE TABLES EVER START OUT EMPTY.  PRIMES THE READ-AHEAD  *
033500* FOR THE MAINLINE LOOP BELOW.                                    *
033600*****************************************************************
033700 000-HOUSEKEEPING.
033800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033900     DISPLAY "******** BEGIN JOB PETUPDT ********".
034000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
034100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
034200     INITIALIZE PET-TABLE.
034300     INITIALIZE TRT-TABLE.
034400
034500     READ TRANSACTION-FILE
034600         AT END
034700         MOVE "N" TO MORE-TRANSRCH-SW
034800         GO TO 000-EXIT
034900     END-READ.
035000     ADD 1 TO TXN-RECORDS-READ.
035100 000-EXIT.
035200     EXIT.
035300
035400*****************************************************************
035500* READ-AND-PROCESS LOOP.  ONE TRIP PER TRANSACTION-FILE RECORD;  *
035600* 000-HOUSEKEEPING ABOVE ALREADY READ THE FIRST RECORD, SO THE   *
035700* READ HERE COMES AFTER THE DISPATCH, NOT BEFORE IT -- A          *
035800* CLASSIC READ-AHEAD LOOP, NOT A READ-AT-TOP-OF-LOOP ONE.         *
035900*****************************************************************
036000 100-MAINLINE.
036100     MOVE "100-MAINLINE" TO PARA-NAME.
036200     PERFORM 200-DISPATCH-TXN THRU 200-EXIT.
036300
036400     READ TRANSACTION-FILE
036500         AT END
036600         MOVE "N" TO MORE-TRANSRCH-SW
036700         GO TO 100-EXIT
036800     END-READ.
036900     ADD 1 TO TXN-RECORDS-READ.
037000 100-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* ONE EVALUATE PER TRANSACTION.  EACH WHEN PERFORMS ITS UNIT      *
037500* PARAGRAPH, WHICH IS RESPONSIBLE FOR ITS OWN ACCEPT/REJECT       *
037600* COUNTING AND FOR WRITING AT LEAST ONE REPORT-FILE LINE.         *
037700*****************************************************************
037800 200-DISPATCH-TXN.
037900     MOVE "200-DISPATCH-TXN" TO PARA-NAME.
038000     EVALUATE TRUE
038100         WHEN TXN-ADD-PET
038200             PERFORM 300-ADD-PET THRU 300-EXIT
038300         WHEN TXN-DELETE-PET
038400             PERFORM 320-DELETE-PET THRU 320-EXIT
038500         WHEN TXN-EDIT-PET
038600             PERFORM 330-EDIT-PET THRU 330-EXIT
038700         WHEN TXN-ADD-TREATMENT
038800             PERFORM 340-ADD-TREATMENT THRU 340-EXIT
038900         WHEN TXN-DELETE-TREATMENT
039000             PERFORM 350-DELETE-TREATMENT THRU 350-EXIT
039100         WHEN TXN-MARK-TREATMENT
039200             PERFORM 360-MARK-TREATMENT THRU 360-EXIT
039300         WHEN TXN-UNMARK-TREATMENT
039400             PERFORM 365-UNMARK-TREATMENT THRU 365-EXIT
039500         WHEN TXN-LIST-PETS
039600             PERFORM 400-LIST-PETS THRU 400-EXIT
039700         WHEN TXN-LIST-TREATMENTS
039800             PERFORM 410-LIST-PET-TREATMENTS THRU 410-EXIT
039900         WHEN TXN-LIST-ALL
040000             PERFORM 420-LIST-ALL-TREATMENTS THRU 420-EXIT
040100         WHEN TXN-FIND
040200             PERFORM 430-FIND-TREATMENTS THRU 430-EXIT
040300         WHEN TXN-FILTER-RANGE
040400             PERFORM 440-FILTER-BY-DATE THRU 440-EXIT
040500         WHEN TXN-SUMMARY
040600             PERFORM 450-SUMMARY THRU 450-EXIT
040700         WHEN TXN-OVERDUE
040800             PERFORM 460-OVERDUE THRU 460-EXIT
040900         WHEN TXN-GROUP-BY-TYPE
041000             PERFORM 470-GROUP-BY-TYPE THRU 470-EXIT
041100         WHEN OTHER
041200             ADD 1 TO TXN-RECORDS-REJECTED
041300             MOVE "*** UNRECOGNIZED TRANSACTION CODE ***"
041400                 TO WS-RPT-WORK-LINE
041500             PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
041600     END-EVALUATE.
041700 200-EXIT.
041800     EXIT.
041900
042000*****************************************************************
042100* ADD PET (AP).  RULES 1, 3, 4, 5.                                *
042200*****************************************************************
042300 300-ADD-PET.
042400     MOVE "300-ADD-PET" TO PARA-NAME.
042500     PERFORM 310-VALIDATE-ADD-PET THRU 310-EXIT.
042600     IF TXN-IS-INVALID
042700         ADD 1 TO TXN-RECORDS-REJECTED
042800         MOVE WS-ERROR-MSG TO WS-RPT-WORK-LINE
042900         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
043000         GO TO 300-EXIT.
043100
043200     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
043300     IF PET-WAS-FOUND
043400         ADD 1 TO TXN-RECORDS-REJECTED
043500         MOVE "A pet with that name already exists."
043600             TO WS-RPT-WORK-LINE
043700         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
043800         GO TO 300-EXIT.
043900
044000     ADD 1 TO WS-PET-TABLE-COUNT.
044100     MOVE TXN-PET-NAME    TO PET-NAME(WS-PET-TABLE-COUNT).
044200     MOVE TXN-SPECIES     TO PET-SPECIES(WS-PET-TABLE-COUNT).
044300     MOVE TXN-AGE         TO PET-AGE(WS-PET-TABLE-COUNT).
044400     MOVE ZERO            TO PET-TREATMENT-COUNT(WS-PET-TABLE-COUNT).
044500
044600     ADD 1 TO TXN-RECORDS-ACCEPTED.
044700     STRING TXN-PET-NAME DELIMITED BY "  "
044800            " has been successfully added."
044900               DELIMITED BY SIZE
045000         INTO WS-RPT-WORK-LINE.
045100     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
045200 300-EXIT.
045300     EXIT.
045400
045500*****************************************************************
045600* EDIT FOR ADD PET (AP).  RULES 3 AND 4.  UNLIKE EDIT-PET, EVERY  *
045700* OPERAND HERE IS REQUIRED -- THERE IS NO "LEAVE IT UNCHANGED"    *
045800* CONCEPT ON AN ADD, SO AGE HAS NO PRESENCE FLAG TO TEST; A       *
045900* SUPPLIED AGE OF ZERO FALLS STRAIGHT THROUGH THE NUMERIC AND     *
046000* RANGE CHECKS BELOW THE SAME AS ANY OTHER IN-RANGE VALUE.        *
046100*****************************************************************
046200 310-VALIDATE-ADD-PET.
046300     MOVE "310-VALIDATE-ADD-PET" TO PARA-NAME.
046400     MOVE "Y" TO WS-TXN-VALID-SW.
046500
046600*    NAME AND SPECIES ARE MANDATORY ON AN ADD -- NO SENTINEL NEEDED,
046700*    SPACES IS NEVER A LEGAL VALUE FOR EITHER FIELD.
046800     IF TXN-PET-NAME = SPACES OR TXN-SPECIES = SPACES
046900         MOVE "N" TO WS-TXN-VALID-SW
047000         MOVE "Add pet requires a name, species and valid age."
047100             TO WS-ERROR-MSG
047200         GO TO 310-EXIT.
047300
047400*    NON-NUMERIC JUNK IN THE AGE COLUMN (VIA THE TXN-AGE-X
047500*    REDEFINITION -- SEE PETTRXN) IS REJECTED BEFORE TXN-AGE IS
047600*    EVER TREATED AS A PIC 9 VALUE BELOW.
047700     IF TXN-AGE-X IS NOT NUMERIC
047800         MOVE "N" TO WS-TXN-VALID-SW
047900         MOVE "Age must be a valid number." TO WS-ERROR-MSG
048000         GO TO 310-EXIT.
048100
048200*    RULE 3 UPPER BOUND.  ZERO IS IN RANGE AND FALLS THROUGH HERE
048300*    WITH NO SPECIAL CASE -- ONLY ADD-PET'S AGE OPERAND IS REQUIRED,
048400*    SO THERE IS NOTHING TO CONFUSE A ZERO VALUE WITH.
048500     IF TXN-AGE > 200
048600         MOVE "N" TO WS-TXN-VALID-SW
048700         MOVE "Age must be a valid number." TO WS-ERROR-MSG
048800         GO TO 310-EXIT.
048900
049000     MOVE TXN-PET-NAME TO WS-NAME-EDIT-FLD.
049100     PERFORM 640-CHECK-NAME-CHARS THRU 640-EXIT.
049200     IF TXN-IS-INVALID
049300         MOVE "Name and species may contain only letters,"
049400         & " spaces and hyphens." TO WS-ERROR-MSG
049500         GO TO 310-EXIT.
049600
049700     MOVE TXN-SPECIES TO WS-SPECIES-EDIT-FLD.
049800     PERFORM 650-CHECK-SPECIES-CHARS THRU 650-EXIT.
049900     IF TXN-IS-INVALID
050000         MOVE "Name and species may contain only letters,"
050100         & " spaces and hyphens." TO WS-ERROR-MSG.
050200 310-EXIT.
050300     EXIT.
050400
050500*****************************************************************
050600* DELETE PET (DP).  RULE 11 -- CASCADE-DELETES THE PET'S          *
050700* TREATMENTS TOO.  BOTH TABLES ARE COMPACTED TOGETHER SO THE      *
050800* SUBSCRIPTS STAY IN STEP (CC-0087).                              *
050900*****************************************************************
051000 320-DELETE-PET.
051100     MOVE "320-DELETE-PET" TO PARA-NAME.
051200     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
051300     IF PET-NOT-FOUND
051400         ADD 1 TO TXN-RECORDS-REJECTED
051500         STRING "No Pet named """ DELIMITED BY SIZE
051600                TXN-PET-NAME DELIMITED BY "  "
051700                """ exists" DELIMITED BY SIZE
051800             INTO WS-RPT-WORK-LINE
051900         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
052000         GO TO 320-EXIT.
052100
052200*    REMOVE THE PET'S OWN TREATMENT ROWS FIRST, COMPACTING
052300*    TRT-TABLE IN PLACE, THEN CLOSE THE GAP LEFT IN PET-TABLE.
052400     MOVE 1 TO WS-SUB-1.
052500     PERFORM 321-CASCADE-DELETE-TRT THRU 321-EXIT
052600             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
052700
052800     STRING "Successfully removed " DELIMITED BY SIZE
052900            PET-NAME(WS-PET-IDX-SAVE) DELIMITED BY "  "
053000            " (" DELIMITED BY SIZE
053100            PET-SPECIES(WS-PET-IDX-SAVE) DELIMITED BY "  "
053200            ", " DELIMITED BY SIZE
053300            PET-AGE(WS-PET-IDX-SAVE) DELIMITED BY SIZE
053400            ") from the list." DELIMITED BY SIZE
053500         INTO WS-RPT-WORK-LINE.
053600
053700     PERFORM 670-REMOVE-PET-ROW THRU 670-EXIT.
053800     ADD 1 TO TXN-RECORDS-ACCEPTED.
053900     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
054000 320-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400* ONE PASS OF THE 320-DELETE-PET CASCADE LOOP.  A MATCHING ROW   *
054500* IS REMOVED (660 LEAVES WS-SUB-1 POINTING AT ITS REPLACEMENT,   *
054600* SO THE SUBSCRIPT IS NOT BUMPED THAT TRIP); A NON-MATCHING ROW  *
054700* JUST ADVANCES THE SUBSCRIPT.                                   *
054800*****************************************************************
054900 321-CASCADE-DELETE-TRT.
055000     MOVE "321-CASCADE-DELETE-TRT" TO PARA-NAME.
055100     IF TRT-OWNER-NAME(WS-SUB-1) NOT = PET-NAME(WS-PET-IDX-SAVE)
055200         ADD 1 TO WS-SUB-1
055300         GO TO 321-EXIT.
055400     PERFORM 660-REMOVE-TRT-ROW THRU 660-EXIT.
055500 321-EXIT.
055600     EXIT.
055700
055800*****************************************************************
055900* EDIT PET (EP).  RULE 1 (RENAME COLLISION), RULE 3 (AGE RANGE), *
056000* RULE 4 (CHAR SET).  EVERY OPERAND IS OPTIONAL ON AN EDIT -- A   *
056100* FIELD LEFT BLANK (OR, FOR AGE, LEFT UNFLAGGED -- SEE PETTRXN)   *
056200* MEANS "LEAVE AS IS", NOT "SET TO BLANK/ZERO".  IF NONE OF THE   *
056300* THREE OPERANDS ACTUALLY CHANGES ANYTHING THE TRANSACTION STILL  *
056400* COUNTS AS ACCEPTED (CC-0145) -- IT IS NOT AN ERROR TO EDIT A    *
056500* PET TO THE VALUES IT ALREADY HAS.                                *
056600*****************************************************************
056700 330-EDIT-PET.
056800     MOVE "330-EDIT-PET" TO PARA-NAME.
056900     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
057000     IF PET-NOT-FOUND
057100         ADD 1 TO TXN-RECORDS-REJECTED
057200         STRING "No Pet named """ DELIMITED BY SIZE
057300                TXN-PET-NAME DELIMITED BY "  "
057400                """ exists" DELIMITED BY SIZE
057500             INTO WS-RPT-WORK-LINE
057600         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
057700         GO TO 330-EXIT.
057800
057900     MOVE WS-PET-IDX-SAVE TO WS-NEW-PET-IDX-SAVE.
058000     PERFORM 335-VALIDATE-EDIT-PET THRU 335-EXIT.
058100     IF TXN-IS-INVALID
058200         ADD 1 TO TXN-RECORDS-REJECTED
058300         MOVE WS-ERROR-MSG TO WS-RPT-WORK-LINE
058400         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
058500         GO TO 330-EXIT.
058600
058700     MOVE "N" TO WS-FIELD-CHANGED-SW.
058800     IF TXN-NEW-NAME NOT = SPACES
058900          AND TXN-NEW-NAME NOT = PET-NAME(WS-NEW-PET-IDX-SAVE)
059000         MOVE PET-NAME(WS-NEW-PET-IDX-SAVE) TO PET-WORK-NAME
059100         MOVE TXN-NEW-NAME TO PET-NAME(WS-NEW-PET-IDX-SAVE)
059200         PERFORM 690-RENAME-TRT-ROWS THRU 690-EXIT
059300         MOVE "Y" TO WS-FIELD-CHANGED-SW.
059400     IF TXN-SPECIES NOT = SPACES
059500          AND TXN-SPECIES NOT = PET-SPECIES(WS-NEW-PET-IDX-SAVE)
059600         MOVE TXN-SPECIES TO PET-SPECIES(WS-NEW-PET-IDX-SAVE)
059700         MOVE "Y" TO WS-FIELD-CHANGED-SW.
059800*    CC-0145 -- AGE-WAS-SUPPLIED IS THE ONLY RELIABLE TEST FOR
059900*    "THE EP CARD CARRIES AN AGE OPERAND".  TXN-AGE NOT = ZERO
060000*    USED TO DO THIS JOB, BUT ZERO IS A LEGAL AGE (RULE 3) AND
060100*    THAT OLD TEST COULD NEVER APPLY AN EDIT TO AGE ZERO.
060200     IF AGE-WAS-SUPPLIED
060300          AND TXN-AGE-X IS NUMERIC
060400          AND TXN-AGE NOT = PET-AGE(WS-NEW-PET-IDX-SAVE)
060500         MOVE TXN-AGE TO PET-AGE(WS-NEW-PET-IDX-SAVE)
060600         MOVE "Y" TO WS-FIELD-CHANGED-SW.
060700
060800     IF NOT SOME-FIELD-CHANGED
060900         MOVE "Nothing to update." TO WS-RPT-WORK-LINE
061000         ADD 1 TO TXN-RECORDS-ACCEPTED
061100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
061200         GO TO 330-EXIT.
061300
061400     STRING PET-NAME(WS-NEW-PET-IDX-SAVE) DELIMITED BY "  "
061500            "'s profile has been updated." DELIMITED BY SIZE
061600         INTO WS-RPT-WORK-LINE.
061700     ADD 1 TO TXN-RECORDS-ACCEPTED.
061800     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
061900 330-EXIT.
062000     EXIT.
062100
062200*****************************************************************
062300* EDIT FOR EDIT PET (EP).  UNLIKE 310, EVERY OPERAND HERE IS      *
062400* OPTIONAL -- AN OMITTED NAME/SPECIES ARRIVES AS SPACES, AN       *
062500* OMITTED AGE ARRIVES WITH TXN-AGE-PRESENT "N" (CC-0145).  A      *
062600* GENUINE RENAME COLLISION IS CHECKED ONLY WHEN A NEW NAME WAS    *
062700* ACTUALLY SUPPLIED -- SEE 336 BELOW.                              *
062800*****************************************************************
062900 335-VALIDATE-EDIT-PET.
063000     MOVE "335-VALIDATE-EDIT-PET" TO PARA-NAME.
063100     MOVE "Y" TO WS-TXN-VALID-SW.
063200
063300     IF TXN-NEW-NAME NOT = SPACES
063400         MOVE TXN-NEW-NAME TO WS-NAME-EDIT-FLD
063500         PERFORM 640-CHECK-NAME-CHARS THRU 640-EXIT
063600         IF TXN-IS-INVALID
063700             MOVE "Name and species may contain only letters,"
063800             & " spaces and hyphens." TO WS-ERROR-MSG
063900             GO TO 335-EXIT.
064000
064100         MOVE 1 TO WS-SUB-2.
064200         PERFORM 336-CHECK-NAME-COLLISION THRU 336-EXIT
064300                 UNTIL WS-SUB-2 > WS-PET-TABLE-COUNT.
064400
064500     IF TXN-SPECIES NOT = SPACES
064600         MOVE TXN-SPECIES TO WS-SPECIES-EDIT-FLD
064700         PERFORM 650-CHECK-SPECIES-CHARS THRU 650-EXIT
064800         IF TXN-IS-INVALID
064900             MOVE "Name and species may contain only letters,"
065000             & " spaces and hyphens." TO WS-ERROR-MSG
065100             GO TO 335-EXIT.
065200
065300*    A SUPPLIED AGE OF ZERO IS IN RANGE AND PASSES THIS TEST THE
065400*    SAME AS ANY OTHER 0-200 VALUE; AN UNFLAGGED AGE OPERAND
065500*    SKIPS THIS BLOCK ENTIRELY AND LEAVES PET-AGE UNTOUCHED.
065600     IF AGE-WAS-SUPPLIED
065700         IF TXN-AGE-X IS NOT NUMERIC OR TXN-AGE > 200
065800             MOVE "N" TO WS-TXN-VALID-SW
065900             MOVE "Age must be a valid number." TO WS-ERROR-MSG.
066000 335-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400* ONE PASS OF THE 335 RENAME-COLLISION LOOP -- SKIPS THE PET'S   *
066500* OWN ROW, FOLDS BOTH NAMES AND GOES TO 335-EXIT DIRECTLY ON A   *
066600* COLLISION (CC-0080).                                            *
066700*****************************************************************
066800 336-CHECK-NAME-COLLISION.
066900     MOVE "336-CHECK-NAME-COLLISION" TO PARA-NAME.
067000     IF WS-SUB-2 = WS-PET-IDX-SAVE
067100         ADD 1 TO WS-SUB-2
067200         GO TO 336-EXIT.
067300     MOVE PET-NAME(WS-SUB-2) TO PET-WORK-KEY-NAME.
067400     MOVE TXN-NEW-NAME TO PET-FOLD-1.
067500     MOVE PET-WORK-KEY-NAME TO PET-FOLD-2.
067600     PERFORM 610-FOLD-LOWER THRU 610-EXIT.
067700     IF PET-FOLD-1 NOT = PET-FOLD-2
067800         ADD 1 TO WS-SUB-2
067900         GO TO 336-EXIT.
068000     MOVE "N" TO WS-TXN-VALID-SW.
068100     MOVE "A pet with that name already exists." TO WS-ERROR-MSG.
068200     GO TO 335-EXIT.
068300 336-EXIT.
068400     EXIT.
068500
068600*****************************************************************
068700* ADD TREATMENT (AT).  RULES 5, 6, 8, 10.                         *
068800*****************************************************************
068900 340-ADD-TREATMENT.
069000     MOVE "340-ADD-TREATMENT" TO PARA-NAME.
069100     PERFORM 345-VALIDATE-ADD-TRT THRU 345-EXIT.
069200     IF TXN-IS-INVALID
069300         ADD 1 TO TXN-RECORDS-REJECTED
069400         MOVE WS-ERROR-MSG TO WS-RPT-WORK-LINE
069500         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
069600         GO TO 340-EXIT.
069700
069800     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
069900     IF PET-NOT-FOUND
070000         ADD 1 TO TXN-RECORDS-REJECTED
070100         STRING "Pet not found: " DELIMITED BY SIZE
070200                TXN-PET-NAME DELIMITED BY "  "
070300             INTO WS-RPT-WORK-LINE
070400         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
070500         GO TO 340-EXIT.
070600
070700     ADD 1 TO WS-TRT-TABLE-COUNT.
070800     MOVE PET-NAME(WS-PET-IDX-SAVE)
070900                          TO TRT-OWNER-NAME(WS-TRT-TABLE-COUNT).
071000     MOVE TXN-TRT-NAME    TO TRT-NAME(WS-TRT-TABLE-COUNT).
071100     MOVE TXN-TRT-NOTE    TO TRT-NOTE(WS-TRT-TABLE-COUNT).
071200     MOVE TXN-DATE-1      TO TRT-DATE(WS-TRT-TABLE-COUNT).
071300     MOVE "N"             TO TRT-COMPLETED(WS-TRT-TABLE-COUNT).
071400     ADD 1 TO PET-TREATMENT-COUNT(WS-PET-IDX-SAVE).
071500
071600     ADD 1 TO TXN-RECORDS-ACCEPTED.
071700     MOVE TXN-DATE-1 TO WS-DATE-EDIT-CCYY WS-DATE-EDIT-MM
071800                        WS-DATE-EDIT-DD.
071900     IF TXN-TRT-NOTE = SPACES
072000         STRING "Added treatment """ DELIMITED BY SIZE
072100                TXN-TRT-NAME DELIMITED BY "  "
072200                """ for " DELIMITED BY SIZE
072300                TXN-PET-NAME DELIMITED BY "  "
072400                " on " DELIMITED BY SIZE
072500                WS-DATE-EDIT DELIMITED BY SIZE
072600                "." DELIMITED BY SIZE
072700             INTO WS-RPT-WORK-LINE
072800     ELSE
072900         STRING "Added treatment """ DELIMITED BY SIZE
073000                TXN-TRT-NAME DELIMITED BY "  "
073100                """ for " DELIMITED BY SIZE
073200                TXN-PET-NAME DELIMITED BY "  "
073300                " on " DELIMITED BY SIZE
073400                WS-DATE-EDIT DELIMITED BY SIZE
073500                ".  Note: " DELIMITED BY SIZE
073600                TXN-TRT-NOTE DELIMITED BY "  "
073700             INTO WS-RPT-WORK-LINE.
073800     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
073900 340-EXIT.
074000     EXIT.
074100
074200*****************************************************************
074300* EDIT FOR ADD TREATMENT (AT).  RULE 6 -- TXN-DATE-1 MUST PASS    *
074400* CALENDAR VALIDATION THROUGH DTEVAL, THE SAME CALLED SUBPROGRAM  *
074500* EVERY OTHER DATE-BEARING PARAGRAPH IN THIS PROGRAM NOW USES     *
074600* (CC-0140).  THE PET LOOKUP AND THE TABLE ROW BUILD STILL        *
074700* HAPPEN BACK IN 340 -- THIS PARAGRAPH ONLY DECIDES VALID/INVALID. *
074800*****************************************************************
074900 345-VALIDATE-ADD-TRT.
075000     MOVE "345-VALIDATE-ADD-TRT" TO PARA-NAME.
075100     MOVE "Y" TO WS-TXN-VALID-SW.
075200
075300     IF TXN-PET-NAME = SPACES OR TXN-TRT-NAME = SPACES
075400         MOVE "N" TO WS-TXN-VALID-SW
075500         MOVE "Add treatment requires a pet name, treatment"
075600         & " name and a valid date." TO WS-ERROR-MSG
075700         GO TO 345-EXIT.
075800
075900*    RULE 6.  DTEVAL RETURNS NONZERO FOR A BAD MONTH, A DAY
076000*    OUT OF RANGE FOR ITS MONTH, OR A BAD LEAP-YEAR FEBRUARY --
076100*    SEE DTEVAL'S OWN CHANGE LOG FOR THE HISTORY OF EACH CHECK.
076200     MOVE TXN-DATE-1 TO WS-DTE-CALL-AREA.
076300     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
076400     IF DTE-CALL-RET-CD NOT = ZERO
076500         MOVE "N" TO WS-TXN-VALID-SW
076600         MOVE "The treatment date must be a valid calendar date."
076700             TO WS-ERROR-MSG.
076800 345-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200* DELETE TREATMENT (DT).  RULE 7.                                 *
077300*****************************************************************
077400 350-DELETE-TREATMENT.
077500     MOVE "350-DELETE-TREATMENT" TO PARA-NAME.
077600     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
077700     IF PET-NOT-FOUND
077800         ADD 1 TO TXN-RECORDS-REJECTED
077900         STRING "Pet not found: " DELIMITED BY SIZE
078000                TXN-PET-NAME DELIMITED BY "  "
078100             INTO WS-RPT-WORK-LINE
078200         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
078300         GO TO 350-EXIT.
078400
078500     IF PET-TREATMENT-COUNT(WS-PET-IDX-SAVE) = ZERO
078600          OR TXN-INDEX < 1
078700          OR TXN-INDEX > PET-TREATMENT-COUNT(WS-PET-IDX-SAVE)
078800         ADD 1 TO TXN-RECORDS-REJECTED
078900         MOVE "Invalid treatment index." TO WS-RPT-WORK-LINE
079000         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
079100         GO TO 350-EXIT.
079200
079300     PERFORM 680-FIND-NTH-TREATMENT THRU 680-EXIT.
079400     PERFORM 660-REMOVE-TRT-ROW THRU 660-EXIT.
079500     SUBTRACT 1 FROM PET-TREATMENT-COUNT(WS-PET-IDX-SAVE).
079600
079700     ADD 1 TO TXN-RECORDS-ACCEPTED.
079800     MOVE TXN-INDEX TO WS-AGE-EDIT.
079900     STRING "Removed treatment " DELIMITED BY SIZE
080000            WS-AGE-EDIT DELIMITED BY SIZE
080100            " for " DELIMITED BY SIZE
080200            TXN-PET-NAME DELIMITED BY "  "
080300            "." DELIMITED BY SIZE
080400         INTO WS-RPT-WORK-LINE.
080500     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
080600 350-EXIT.
080700     EXIT.
080800
080900*****************************************************************
081000* MARK / UNMARK TREATMENT COMPLETED (MK/UM).  RULES 7, 9.          *
081100*****************************************************************
081200 360-MARK-TREATMENT.
081300     MOVE "360-MARK-TREATMENT" TO PARA-NAME.
081400     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
081500     IF PET-NOT-FOUND
081600         ADD 1 TO TXN-RECORDS-REJECTED
081700         STRING "Pet not found: " DELIMITED BY SIZE
081800                TXN-PET-NAME DELIMITED BY "  "
081900             INTO WS-RPT-WORK-LINE
082000         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
082100         GO TO 360-EXIT.
082200
082300     IF TXN-INDEX < 1
082400          OR TXN-INDEX > PET-TREATMENT-COUNT(WS-PET-IDX-SAVE)
082500         ADD 1 TO TXN-RECORDS-REJECTED
082600         MOVE "Invalid treatment index." TO WS-RPT-WORK-LINE
082700         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
082800         GO TO 360-EXIT.
082900
083000     PERFORM 680-FIND-NTH-TREATMENT THRU 680-EXIT.
083100     MOVE "Y" TO TRT-COMPLETED(WS-SUB-1).
083200
083300     ADD 1 TO TXN-RECORDS-ACCEPTED.
083400     MOVE TXN-INDEX TO WS-AGE-EDIT.
083500     STRING "Marked treatment " DELIMITED BY SIZE
083600            WS-AGE-EDIT DELIMITED BY SIZE
083700            " for " DELIMITED BY SIZE
083800            TXN-PET-NAME DELIMITED BY "  "
083900            " as completed." DELIMITED BY SIZE
084000         INTO WS-RPT-WORK-LINE.
084100     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
084200 360-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600* UM IS 360'S MIRROR IMAGE -- SAME INDEX-RANGE EDIT, SAME LOOKUP *
084700* VIA 680-FIND-NTH-TREATMENT, JUST "N" INTO TRT-COMPLETED         *
084800* INSTEAD OF "Y".  KEPT AS A SEPARATE PARAGRAPH RATHER THAN A     *
084900* PARAMETER ON 360 SO EACH TRANSACTION CODE HAS ITS OWN           *
085000* DISPATCH TARGET, IN KEEPING WITH THE REST OF 200-DISPATCH-TXN.  *
085100*****************************************************************
085200 365-UNMARK-TREATMENT.
085300     MOVE "365-UNMARK-TREATMENT" TO PARA-NAME.
085400     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
085500     IF PET-NOT-FOUND
085600         ADD 1 TO TXN-RECORDS-REJECTED
085700         STRING "Pet not found: " DELIMITED BY SIZE
085800                TXN-PET-NAME DELIMITED BY "  "
085900             INTO WS-RPT-WORK-LINE
086000         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
086100         GO TO 365-EXIT.
086200
086300     IF TXN-INDEX < 1
086400          OR TXN-INDEX > PET-TREATMENT-COUNT(WS-PET-IDX-SAVE)
086500         ADD 1 TO TXN-RECORDS-REJECTED
086600         MOVE "Invalid treatment index." TO WS-RPT-WORK-LINE
086700         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
086800         GO TO 365-EXIT.
086900
087000     PERFORM 680-FIND-NTH-TREATMENT THRU 680-EXIT.
087100     MOVE "N" TO TRT-COMPLETED(WS-SUB-1).
087200
087300     ADD 1 TO TXN-RECORDS-ACCEPTED.
087400     MOVE TXN-INDEX TO WS-AGE-EDIT.
087500     STRING "Unmarked treatment " DELIMITED BY SIZE
087600            WS-AGE-EDIT DELIMITED BY SIZE
087700            " for " DELIMITED BY SIZE
087800            TXN-PET-NAME DELIMITED BY "  "
087900            "." DELIMITED BY SIZE
088000         INTO WS-RPT-WORK-LINE.
088100     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
088200 365-EXIT.
088300     EXIT.
088400
088500*****************************************************************
088600* LIST PETS (LP).                                                 *
088700*****************************************************************
088800 400-LIST-PETS.
088900     MOVE "400-LIST-PETS" TO PARA-NAME.
089000     ADD 1 TO TXN-RECORDS-ACCEPTED.
089100     IF WS-PET-TABLE-COUNT = ZERO
089200         MOVE "No pets found." TO WS-RPT-WORK-LINE
089300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
089400         GO TO 400-EXIT.
089500
089600     MOVE "Here are your pets:" TO WS-RPT-WORK-LINE.
089700     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
089800
089900     MOVE 1 TO WS-SUB-1.
090000     PERFORM 401-LIST-ONE-PET THRU 401-EXIT
090100             UNTIL WS-SUB-1 > WS-PET-TABLE-COUNT.
090200 400-EXIT.
090300     EXIT.
090400
090500*****************************************************************
090600* ONE PASS OF THE 400 PET LISTING LOOP.  LINE NUMBER IS THE      *
090700* TABLE SUBSCRIPT ITSELF, NOT A SEPARATE COUNTER -- PET-TABLE     *
090800* NEVER HAS A GAP, SO THE TWO ARE ALWAYS THE SAME.                 *
090900*****************************************************************
091000 401-LIST-ONE-PET.
091100     MOVE "401-LIST-ONE-PET" TO PARA-NAME.
091200     MOVE WS-SUB-1 TO WS-LINE-NBR-EDIT.
091300     MOVE PET-AGE(WS-SUB-1) TO WS-AGE-EDIT.
091400     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
091500            ". " DELIMITED BY SIZE
091600            PET-NAME(WS-SUB-1) DELIMITED BY "  "
091700            " (Species: " DELIMITED BY SIZE
091800            PET-SPECIES(WS-SUB-1) DELIMITED BY "  "
091900            ", Age: " DELIMITED BY SIZE
092000            WS-AGE-EDIT DELIMITED BY SIZE
092100            " years old)" DELIMITED BY SIZE
092200         INTO WS-RPT-WORK-LINE.
092300     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
092400     ADD 1 TO WS-SUB-1.
092500 401-EXIT.
092600     EXIT.
092700
092800*****************************************************************
092900* LIST ONE PET'S TREATMENTS (LT).                                 *
093000*****************************************************************
093100 410-LIST-PET-TREATMENTS.
093200     MOVE "410-LIST-PET-TREATMENTS" TO PARA-NAME.
093300     PERFORM 600-LOOKUP-PET THRU 600-EXIT.
093400     IF PET-NOT-FOUND
093500         ADD 1 TO TXN-RECORDS-REJECTED
093600         STRING "Pet not found: " DELIMITED BY SIZE
093700                TXN-PET-NAME DELIMITED BY "  "
093800             INTO WS-RPT-WORK-LINE
093900         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
094000         GO TO 410-EXIT.
094100
094200     ADD 1 TO TXN-RECORDS-ACCEPTED.
094300     IF PET-TREATMENT-COUNT(WS-PET-IDX-SAVE) = ZERO
094400         STRING PET-NAME(WS-PET-IDX-SAVE) DELIMITED BY "  "
094500                " has no logged treatments." DELIMITED BY SIZE
094600             INTO WS-RPT-WORK-LINE
094700         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
094800         GO TO 410-EXIT.
094900
095000     STRING PET-NAME(WS-PET-IDX-SAVE) DELIMITED BY "  "
095100            "'s treatment history:" DELIMITED BY SIZE
095200         INTO WS-RPT-WORK-LINE.
095300     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
095400
095500     MOVE ZERO TO WS-LINE-NBR.
095600     MOVE 1 TO WS-SUB-1.
095700     PERFORM 411-LIST-ONE-TRT THRU 411-EXIT
095800             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
095900 410-EXIT.
096000     EXIT.
096100
096200*****************************************************************
096300* ONE PASS OF THE 410 PER-PET TREATMENT LOOP.  TRT-TABLE IS NOT  *
096400* KEYED BY OWNER, SO THIS SCANS THE WHOLE TABLE AND SKIPS ANY     *
096500* ROW THAT BELONGS TO A DIFFERENT PET.  WS-LINE-NBR IS BUMPED     *
096600* ONLY ON A MATCHING ROW, SO THE PRINTED NUMBERING IS ALWAYS      *
096700* 1, 2, 3... FOR THIS ONE PET, NOT THE ROW'S POSITION IN          *
096800* TRT-TABLE AS A WHOLE.                                            *
096900*****************************************************************
097000 411-LIST-ONE-TRT.
097100     MOVE "411-LIST-ONE-TRT" TO PARA-NAME.
097200     IF TRT-OWNER-NAME(WS-SUB-1) NOT = PET-NAME(WS-PET-IDX-SAVE)
097300         ADD 1 TO WS-SUB-1
097400         GO TO 411-EXIT.
097500     ADD 1 TO WS-LINE-NBR.
097600     MOVE WS-LINE-NBR TO WS-LINE-NBR-EDIT.
097700     MOVE TRT-DATE(WS-SUB-1) TO WS-DATE-EDIT-CCYY
097800         WS-DATE-EDIT-MM WS-DATE-EDIT-DD.
097900     IF TRT-IS-COMPLETE(WS-SUB-1)
098000         STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
098100                ".X " DELIMITED BY SIZE
098200                TRT-NAME(WS-SUB-1) DELIMITED BY "  "
098300                " on " DELIMITED BY SIZE
098400                WS-DATE-EDIT DELIMITED BY SIZE
098500             INTO WS-RPT-WORK-LINE
098600     ELSE
098700         STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
098800                ".  " DELIMITED BY SIZE
098900                TRT-NAME(WS-SUB-1) DELIMITED BY "  "
099000                " on " DELIMITED BY SIZE
099100                WS-DATE-EDIT DELIMITED BY SIZE
099200             INTO WS-RPT-WORK-LINE.
099300     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
099400     IF TRT-NOTE(WS-SUB-1) NOT = SPACES
099500         STRING "      Note: " DELIMITED BY SIZE
099600                TRT-NOTE(WS-SUB-1) DELIMITED BY "  "
099700             INTO WS-RPT-WORK-LINE
099800         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
099900     ADD 1 TO WS-SUB-1.
100000 411-EXIT.
100100     EXIT.
100200
100300*****************************************************************
100400* LIST ALL TREATMENTS (LA).  RULE 16 -- STABLE SORT BY DATE.      *
100500*****************************************************************
100600 420-LIST-ALL-TREATMENTS.
100700     MOVE "420-LIST-ALL-TREATMENTS" TO PARA-NAME.
100800     ADD 1 TO TXN-RECORDS-ACCEPTED.
100900     MOVE ZERO TO SORT-ENTRY-COUNT.
101000     MOVE 1 TO WS-SUB-1.
101100     PERFORM 421-BUILD-ALL-SORT-ENTRY THRU 421-EXIT
101200             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
101300
101400     IF SORT-ENTRY-COUNT = ZERO
101500         MOVE "No treatments logged." TO WS-RPT-WORK-LINE
101600         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
101700         GO TO 420-EXIT.
101800
101900     PERFORM 630-STABLE-SORT-BY-DATE THRU 630-EXIT.
102000
102100     MOVE 1 TO WS-SUB-2.
102200     PERFORM 422-PRINT-ALL-SORT-LINE THRU 422-EXIT
102300             UNTIL WS-SUB-2 > SORT-ENTRY-COUNT.
102400 420-EXIT.
102500     EXIT.
102600
102700*****************************************************************
102800* ONE PASS OF THE 420 SORT-ENTRY BUILD LOOP.  SORT-SEQUENCE-NBR   *
102900* RECORDS TRT-TABLE'S ORIGINAL ORDER SO 630'S STABLE SORT CAN     *
103000* BREAK TIES ON DATE BY ORIGINAL POSITION, NOT BY WHATEVER ORDER  *
103100* THE SORT HAPPENS TO LEAVE THEM IN.                               *
103200*****************************************************************
103300 421-BUILD-ALL-SORT-ENTRY.
103400     MOVE "421-BUILD-ALL-SORT-ENTRY" TO PARA-NAME.
103500     ADD 1 TO SORT-ENTRY-COUNT.
103600     MOVE WS-SUB-1 TO SORT-TRT-IDX-SAVE(SORT-ENTRY-COUNT).
103700     MOVE TRT-DATE(WS-SUB-1) TO SORT-TRT-DATE(SORT-ENTRY-COUNT).
103800     MOVE SORT-ENTRY-COUNT TO SORT-SEQUENCE-NBR(SORT-ENTRY-COUNT).
103900     ADD 1 TO WS-SUB-1.
104000 421-EXIT.
104100     EXIT.
104200
104300*****************************************************************
104400* ONE PASS OF THE 420 PRINT LOOP, AFTER THE SORT.  WALKS THE      *
104500* SORT-ENTRY-TABLE IN ITS NOW-SORTED ORDER AND USES EACH ENTRY'S  *
104600* SAVED SUBSCRIPT TO PRINT THE MATCHING TRT-TABLE ROW.             *
104700*****************************************************************
104800 422-PRINT-ALL-SORT-LINE.
104900     MOVE "422-PRINT-ALL-SORT-LINE" TO PARA-NAME.
105000     MOVE SORT-TRT-IDX-SAVE(WS-SUB-2) TO WS-SUB-1.
105100     MOVE WS-SUB-2 TO WS-LINE-NBR-EDIT.
105200     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
105300            ". " DELIMITED BY SIZE
105400            TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
105500            ": " DELIMITED BY SIZE
105600            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
105700         INTO WS-RPT-WORK-LINE.
105800     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
105900     ADD 1 TO WS-SUB-2.
106000 422-EXIT.
106100     EXIT.
106200
106300*****************************************************************
106400* FIND TREATMENTS BY KEYWORD (FD).  RULE 18.                      *
106500*****************************************************************
106600 430-FIND-TREATMENTS.
106700     MOVE "430-FIND-TREATMENTS" TO PARA-NAME.
106800     IF TXN-TRT-NAME = SPACES
106900         ADD 1 TO TXN-RECORDS-REJECTED
107000         MOVE "A search keyword is required." TO WS-RPT-WORK-LINE
107100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
107200         GO TO 430-EXIT.
107300
107400     ADD 1 TO TXN-RECORDS-ACCEPTED.
107500     MOVE ZERO TO WS-MATCH-COUNT.
107600     MOVE ZERO TO WS-LINE-NBR.
107700     MOVE 1 TO WS-SUB-1.
107800     PERFORM 432-FIND-LOOP-BODY THRU 432-EXIT
107900             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
108000
108100     IF WS-MATCH-COUNT = ZERO
108200         STRING "No treatments found containing: """ DELIMITED BY SIZE
108300                TXN-TRT-NAME DELIMITED BY "  "
108400                """" DELIMITED BY SIZE
108500             INTO WS-RPT-WORK-LINE
108600         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
108700 430-EXIT.
108800     EXIT.
108900
109000*****************************************************************
109100* ONE PASS OF THE 430 FIND LOOP -- JUST THE SUBSCRIPT WRAPPER    *
109200* AROUND 431-SCAN-KEYWORD, KEPT SEPARATE SO THE PERFORM...UNTIL   *
109300* READS AS "FOR EACH ROW" WITHOUT THE SCAN LOGIC CLUTTERING IT.   *
109400*****************************************************************
109500 432-FIND-LOOP-BODY.
109600     MOVE "432-FIND-LOOP-BODY" TO PARA-NAME.
109700     PERFORM 431-SCAN-KEYWORD THRU 431-EXIT.
109800     ADD 1 TO WS-SUB-1.
109900 432-EXIT.
110000     EXIT.
110100
110200 431-SCAN-KEYWORD.
110300     MOVE "431-SCAN-KEYWORD" TO PARA-NAME.
110400     IF TRT-NAME(WS-SUB-1) = SPACES
110500         GO TO 431-EXIT.
110600
110700     MOVE TRT-NAME(WS-SUB-1) TO WS-FOLD-TRT-NAME.
110800     MOVE TXN-TRT-NAME TO WS-FOLD-KEYWORD.
110900     INSPECT WS-FOLD-TRT-NAME CONVERTING
111000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
111100         "abcdefghijklmnopqrstuvwxyz".
111200     INSPECT WS-FOLD-KEYWORD CONVERTING
111300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
111400         "abcdefghijklmnopqrstuvwxyz".
111500
111600*    TRIM THE KEYWORD TO ITS TRUE LENGTH FIRST (SCANNING BACK
111700*    FROM THE END OF THE FIELD FOR THE LAST NON-SPACE BYTE) SO
111800*    THE SLIDING COMPARE BELOW LINES UP A REAL SUBSTRING TEST
111900*    AND NOT A FULL 30-BYTE, SPACE-PADDED COMPARE.
112000     MOVE ZERO TO WS-FOLD-KEYWORD-LTH.
112100     PERFORM 434-KEYWORD-LENGTH-SCAN THRU 434-EXIT
112200             VARYING WS-CHAR-SUB FROM 30 BY -1
112300             UNTIL WS-CHAR-SUB < 1
112400                OR WS-FOLD-KEYWORD-LTH NOT = ZERO.
112500     IF WS-FOLD-KEYWORD-LTH = ZERO
112600         GO TO 431-EXIT.
112700
112800     COMPUTE WS-FOLD-SCAN-LIMIT = 31 - WS-FOLD-KEYWORD-LTH.
112900     IF WS-FOLD-SCAN-LIMIT < 1
113000         GO TO 431-EXIT.
113100
113200     MOVE "N" TO WS-SUBSTR-FOUND-SW.
113300     PERFORM 435-KEYWORD-COMPARE-SCAN THRU 435-EXIT
113400             VARYING WS-CHAR-SUB FROM 1 BY 1
113500             UNTIL WS-CHAR-SUB > WS-FOLD-SCAN-LIMIT
113600                OR SUBSTR-WAS-FOUND.
113700     IF SUBSTR-NOT-FOUND
113800         GO TO 431-EXIT.
113900
114000 431-CHECK-MATCH.
114100     ADD 1 TO WS-MATCH-COUNT.
114200     ADD 1 TO WS-LINE-NBR.
114300     MOVE WS-LINE-NBR TO WS-LINE-NBR-EDIT.
114400     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
114500            ". " DELIMITED BY SIZE
114600            TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
114700            ": " DELIMITED BY SIZE
114800            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
114900         INTO WS-RPT-WORK-LINE.
115000     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
115100 431-EXIT.
115200     EXIT.
115300
115400*****************************************************************
115500* ONE BACKWARD STEP OF THE KEYWORD TRUE-LENGTH SCAN.  LEAVES      *
115600* WS-FOLD-KEYWORD-LTH NON-ZERO AS SOON AS A NON-SPACE BYTE IS     *
115700* HIT; THE PERFORM'S OWN UNTIL TEST STOPS THE SCAN FROM THERE.    *
115800*****************************************************************
115900 434-KEYWORD-LENGTH-SCAN.
116000     MOVE "434-KEYWORD-LENGTH-SCAN" TO PARA-NAME.
116100     IF WS-FOLD-KEYWORD (WS-CHAR-SUB : 1) NOT = SPACE
116200         MOVE WS-CHAR-SUB TO WS-FOLD-KEYWORD-LTH.
116300 434-EXIT.
116400     EXIT.
116500
116600*****************************************************************
116700* ONE POSITION OF THE SLIDING SUBSTRING COMPARE.  LEAVES          *
116800* SUBSTR-WAS-FOUND SET AS SOON AS A MATCH IS HIT.                 *
116900*****************************************************************
117000 435-KEYWORD-COMPARE-SCAN.
117100     MOVE "435-KEYWORD-COMPARE-SCAN" TO PARA-NAME.
117200     IF WS-FOLD-TRT-NAME (WS-CHAR-SUB : WS-FOLD-KEYWORD-LTH)
117300            = WS-FOLD-KEYWORD (1 : WS-FOLD-KEYWORD-LTH)
117400         MOVE "Y" TO WS-SUBSTR-FOUND-SW.
117500 435-EXIT.
117600     EXIT.
117700
117800*****************************************************************
117900* FILTER TREATMENTS BY DATE RANGE (FR).  RULES 12, 13, 16.  THE   *
118000* FROM-DATE AND TO-DATE MAY ARRIVE IN EITHER ORDER -- UNLIKE      *
118100* SUMMARY (SM) BELOW, A REVERSED RANGE HERE IS SILENTLY SWAPPED   *
118200* RATHER THAN REJECTED (CC-0047 -- THE TWO TRANSACTIONS WERE      *
118300* DELIBERATELY MADE TO DIFFER ON THIS POINT).  CC-0140 ADDED THE  *
118400* TWO DTEVAL CALLS BELOW; BEFORE THAT, AN INVALID MONTH OR DAY    *
118500* WAS CAUGHT ONLY BY THE "= ZERO" PRESENCE TEST, NOT VALIDATED.   *
118600*****************************************************************
118700 440-FILTER-BY-DATE.
118800     MOVE "440-FILTER-BY-DATE" TO PARA-NAME.
118900     IF TXN-DATE-1 = ZERO OR TXN-DATE-2 = ZERO
119000         ADD 1 TO TXN-RECORDS-REJECTED
119100         MOVE "A from-date and to-date are required."
119200             TO WS-RPT-WORK-LINE
119300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
119400         GO TO 440-EXIT.
119500
119600*    RULE 6 (CC-0140) -- FROM-DATE.
119700     MOVE TXN-DATE-1 TO WS-DTE-CALL-AREA.
119800     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
119900     IF DTE-CALL-RET-CD NOT = ZERO
120000         ADD 1 TO TXN-RECORDS-REJECTED
120100         MOVE "The from-date and to-date must be valid calendar"
120200         & " dates." TO WS-RPT-WORK-LINE
120300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
120400         GO TO 440-EXIT.
120500
120600*    RULE 6 (CC-0140) -- TO-DATE.
120700     MOVE TXN-DATE-2 TO WS-DTE-CALL-AREA.
120800     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
120900     IF DTE-CALL-RET-CD NOT = ZERO
121000         ADD 1 TO TXN-RECORDS-REJECTED
121100         MOVE "The from-date and to-date must be valid calendar"
121200         & " dates." TO WS-RPT-WORK-LINE
121300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
121400         GO TO 440-EXIT.
121500
121600*    BOTH DATES ARE NOW KNOWN VALID -- SWAP THEM INTO ASCENDING
121700*    ORDER IF THE CALLER SENT THEM BACKWARDS (CC-0047).
121800     MOVE TXN-DATE-1 TO WS-RANGE-FROM.
121900     MOVE TXN-DATE-2 TO WS-RANGE-TO.
122000     IF WS-RANGE-TO < WS-RANGE-FROM
122100         MOVE WS-RANGE-FROM TO WS-RANGE-TEMP
122200         MOVE WS-RANGE-TO   TO WS-RANGE-FROM
122300         MOVE WS-RANGE-TEMP TO WS-RANGE-TO.
122400
122500     ADD 1 TO TXN-RECORDS-ACCEPTED.
122600     MOVE ZERO TO SORT-ENTRY-COUNT.
122700     MOVE 1 TO WS-SUB-1.
122800     PERFORM 441-BUILD-FILTER-ENTRY THRU 441-EXIT
122900             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
123000
123100     IF SORT-ENTRY-COUNT = ZERO
123200         IF TXN-PET-NAME = SPACES
123300             MOVE "No treatments found in that date range."
123400                 TO WS-RPT-WORK-LINE
123500         ELSE
123600             STRING "No treatments found for " DELIMITED BY SIZE
123700                    TXN-PET-NAME DELIMITED BY "  "
123800                    " in that date range." DELIMITED BY SIZE
123900                 INTO WS-RPT-WORK-LINE
124000         END-IF
124100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
124200         GO TO 440-EXIT.
124300
124400     PERFORM 630-STABLE-SORT-BY-DATE THRU 630-EXIT.
124500     MOVE 1 TO WS-SUB-2.
124600     PERFORM 442-PRINT-FILTER-LINE THRU 442-EXIT
124700             UNTIL WS-SUB-2 > SORT-ENTRY-COUNT.
124800 440-EXIT.
124900     EXIT.
125000
125100*****************************************************************
125200* ONE PASS OF THE 440 DATE-RANGE FILTER BUILD LOOP.               *
125300*****************************************************************
125400 441-BUILD-FILTER-ENTRY.
125500     MOVE "441-BUILD-FILTER-ENTRY" TO PARA-NAME.
125600     IF TRT-DATE(WS-SUB-1) < WS-RANGE-FROM
125700          OR TRT-DATE(WS-SUB-1) > WS-RANGE-TO
125800          OR (TXN-PET-NAME NOT = SPACES
125900              AND TRT-OWNER-NAME(WS-SUB-1) NOT = TXN-PET-NAME)
126000         ADD 1 TO WS-SUB-1
126100         GO TO 441-EXIT.
126200     ADD 1 TO SORT-ENTRY-COUNT.
126300     MOVE WS-SUB-1 TO SORT-TRT-IDX-SAVE(SORT-ENTRY-COUNT).
126400     MOVE TRT-DATE(WS-SUB-1) TO SORT-TRT-DATE(SORT-ENTRY-COUNT).
126500     MOVE SORT-ENTRY-COUNT TO SORT-SEQUENCE-NBR(SORT-ENTRY-COUNT).
126600     ADD 1 TO WS-SUB-1.
126700 441-EXIT.
126800     EXIT.
126900
127000*****************************************************************
127100* ONE PASS OF THE 440 DATE-RANGE FILTER PRINT LOOP.               *
127200*****************************************************************
127300 442-PRINT-FILTER-LINE.
127400     MOVE "442-PRINT-FILTER-LINE" TO PARA-NAME.
127500     MOVE SORT-TRT-IDX-SAVE(WS-SUB-2) TO WS-SUB-1.
127600     MOVE WS-SUB-2 TO WS-LINE-NBR-EDIT.
127700     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
127800            ". " DELIMITED BY SIZE
127900            TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
128000            ": " DELIMITED BY SIZE
128100            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
128200         INTO WS-RPT-WORK-LINE.
128300     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
128400     ADD 1 TO WS-SUB-2.
128500 442-EXIT.
128600     EXIT.
128700
128800*****************************************************************
128900* SUMMARY OF COMPLETED TREATMENTS (SM).  RULES 13, 14, 16.  CC-   *
129000* 0047 MADE START-AFTER-END A HARD REJECT HERE RATHER THAN A      *
129100* SILENT SWAP -- SM'S HEADING PRINTS THE DATES BACK TO THE USER   *
129200* IN THE ORDER THEY WERE KEYED, SO SWAPPING WOULD MAKE THE        *
129300* PRINTED HEADING LIE ABOUT WHAT WAS ASKED FOR.  CC-0140 ADDED    *
129400* THE DTEVAL CALLS BELOW FOR THE SAME REASON AS 440.               *
129500*****************************************************************
129600 450-SUMMARY.
129700     MOVE "450-SUMMARY" TO PARA-NAME.
129800     IF TXN-DATE-1 = ZERO OR TXN-DATE-2 = ZERO
129900         ADD 1 TO TXN-RECORDS-REJECTED
130000         MOVE "A from-date and to-date are required."
130100             TO WS-RPT-WORK-LINE
130200         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
130300         GO TO 450-EXIT.
130400
130500*    RULE 6 (CC-0140) -- FROM-DATE.
130600     MOVE TXN-DATE-1 TO WS-DTE-CALL-AREA.
130700     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
130800     IF DTE-CALL-RET-CD NOT = ZERO
130900         ADD 1 TO TXN-RECORDS-REJECTED
131000         MOVE "The from-date and to-date must be valid calendar"
131100         & " dates." TO WS-RPT-WORK-LINE
131200         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
131300         GO TO 450-EXIT.
131400
131500*    RULE 6 (CC-0140) -- TO-DATE.
131600     MOVE TXN-DATE-2 TO WS-DTE-CALL-AREA.
131700     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
131800     IF DTE-CALL-RET-CD NOT = ZERO
131900         ADD 1 TO TXN-RECORDS-REJECTED
132000         MOVE "The from-date and to-date must be valid calendar"
132100         & " dates." TO WS-RPT-WORK-LINE
132200         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
132300         GO TO 450-EXIT.
132400
132500*    SEE THE BANNER ABOVE -- CC-0047 DELIBERATELY REJECTS HERE
132600*    INSTEAD OF SWAPPING THE WAY 440-FILTER-BY-DATE DOES.
132700     IF TXN-DATE-1 > TXN-DATE-2
132800         ADD 1 TO TXN-RECORDS-REJECTED
132900         MOVE "Start date cannot be after end date."
133000             TO WS-RPT-WORK-LINE
133100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
133200         GO TO 450-EXIT.
133300
133400     ADD 1 TO TXN-RECORDS-ACCEPTED.
133500     MOVE TXN-DATE-1 TO WS-DATE-EDIT-CCYY WS-DATE-EDIT-MM
133600                        WS-DATE-EDIT-DD.
133700     MOVE WS-DATE-EDIT TO WS-FOLD-TYPE-A.
133800     MOVE TXN-DATE-2 TO WS-DATE-EDIT-CCYY WS-DATE-EDIT-MM
133900                        WS-DATE-EDIT-DD.
134000     STRING "Treatment Summary from: " DELIMITED BY SIZE
134100            WS-FOLD-TYPE-A DELIMITED BY "  "
134200            " to: " DELIMITED BY SIZE
134300            WS-DATE-EDIT DELIMITED BY SIZE
134400         INTO WS-RPT-WORK-LINE.
134500     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
134600
134700     MOVE ZERO TO SORT-ENTRY-COUNT.
134800     MOVE 1 TO WS-SUB-1.
134900     PERFORM 451-BUILD-SUMMARY-ENTRY THRU 451-EXIT
135000             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
135100
135200     IF SORT-ENTRY-COUNT = ZERO
135300         MOVE TXN-DATE-1 TO WS-DATE-EDIT-CCYY WS-DATE-EDIT-MM
135400                            WS-DATE-EDIT-DD
135500         MOVE WS-DATE-EDIT TO WS-FOLD-TYPE-A
135600         MOVE TXN-DATE-2 TO WS-DATE-EDIT-CCYY WS-DATE-EDIT-MM
135700                            WS-DATE-EDIT-DD
135800         STRING "No treatments found from " DELIMITED BY SIZE
135900                WS-FOLD-TYPE-A DELIMITED BY "  "
136000                " to " DELIMITED BY SIZE
136100                WS-DATE-EDIT DELIMITED BY SIZE
136200                "." DELIMITED BY SIZE
136300             INTO WS-RPT-WORK-LINE
136400         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
136500         GO TO 450-EXIT.
136600
136700     PERFORM 630-STABLE-SORT-BY-DATE THRU 630-EXIT.
136800     MOVE 1 TO WS-SUB-2.
136900     PERFORM 452-PRINT-SUMMARY-LINE THRU 452-EXIT
137000             UNTIL WS-SUB-2 > SORT-ENTRY-COUNT.
137100 450-EXIT.
137200     EXIT.
137300
137400*****************************************************************
137500* ONE PASS OF THE 450 SUMMARY BUILD LOOP.                         *
137600*****************************************************************
137700 451-BUILD-SUMMARY-ENTRY.
137800     MOVE "451-BUILD-SUMMARY-ENTRY" TO PARA-NAME.
137900     IF NOT TRT-IS-COMPLETE(WS-SUB-1)
138000          OR TRT-DATE(WS-SUB-1) < TXN-DATE-1
138100          OR TRT-DATE(WS-SUB-1) > TXN-DATE-2
138200         ADD 1 TO WS-SUB-1
138300         GO TO 451-EXIT.
138400     ADD 1 TO SORT-ENTRY-COUNT.
138500     MOVE WS-SUB-1 TO SORT-TRT-IDX-SAVE(SORT-ENTRY-COUNT).
138600     MOVE TRT-DATE(WS-SUB-1) TO SORT-TRT-DATE(SORT-ENTRY-COUNT).
138700     MOVE SORT-ENTRY-COUNT TO SORT-SEQUENCE-NBR(SORT-ENTRY-COUNT).
138800     ADD 1 TO WS-SUB-1.
138900 451-EXIT.
139000     EXIT.
139100
139200*****************************************************************
139300* ONE PASS OF THE 450 SUMMARY PRINT LOOP.                         *
139400*****************************************************************
139500 452-PRINT-SUMMARY-LINE.
139600     MOVE "452-PRINT-SUMMARY-LINE" TO PARA-NAME.
139700     MOVE SORT-TRT-IDX-SAVE(WS-SUB-2) TO WS-SUB-1.
139800     MOVE WS-SUB-2 TO WS-LINE-NBR-EDIT.
139900     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
140000            ". " DELIMITED BY SIZE
140100            TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
140200            ": " DELIMITED BY SIZE
140300            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
140400         INTO WS-RPT-WORK-LINE.
140500     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
140600     ADD 1 TO WS-SUB-2.
140700 452-EXIT.
140800     EXIT.
140900
141000*****************************************************************
141100* OVERDUE TREATMENTS (OD).  RULE 15 -- CALL 'CLCLOVRD' FOR THE     *
141200* TRUE CALENDAR DAY DIFFERENCE.  RULE 6 (CC-0140) -- THE AS-OF     *
141300* DATE IN TXN-DATE-1 MUST ALSO PASS DTEVAL BEFORE 461 COMPARES    *
141400* IT AGAINST EVERY OPEN TREATMENT'S DATE; THE ACCEPTED COUNT IS   *
141500* NOW BUMPED ONLY AFTER THAT CHECK PASSES, NOT BEFORE IT.          *
141600*****************************************************************
141700 460-OVERDUE.
141800     MOVE "460-OVERDUE" TO PARA-NAME.
141900     MOVE TXN-DATE-1 TO WS-DTE-CALL-AREA.
142000     CALL "DTEVAL" USING WS-DTE-CALL-AREA, DTE-CALL-RET-CD.
142100     IF DTE-CALL-RET-CD NOT = ZERO
142200         ADD 1 TO TXN-RECORDS-REJECTED
142300         MOVE "The as-of date must be a valid calendar date."
142400             TO WS-RPT-WORK-LINE
142500         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
142600         GO TO 460-EXIT.
142700
142800     ADD 1 TO TXN-RECORDS-ACCEPTED.
142900     IF WS-PET-TABLE-COUNT = ZERO
143000         MOVE "No pets added" TO WS-RPT-WORK-LINE
143100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
143200         GO TO 460-EXIT.
143300
143400     MOVE ZERO TO WS-MATCH-COUNT.
143500     MOVE 1 TO WS-SUB-1.
143600     PERFORM 461-SCAN-OVERDUE-ROW THRU 461-EXIT
143700             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
143800
143900     IF WS-MATCH-COUNT = ZERO
144000         MOVE "No overdue treatment. Way to go!" TO WS-RPT-WORK-LINE
144100         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
144200 460-EXIT.
144300     EXIT.
144400
144500*****************************************************************
144600* ONE PASS OF THE 460 OVERDUE SCAN LOOP.                          *
144700*****************************************************************
144800 461-SCAN-OVERDUE-ROW.
144900     MOVE "461-SCAN-OVERDUE-ROW" TO PARA-NAME.
145000     IF NOT TRT-IS-OPEN(WS-SUB-1)
145100          OR TRT-DATE(WS-SUB-1) NOT < TXN-DATE-1
145200          OR (TXN-PET-NAME NOT = SPACES
145300              AND TRT-OWNER-NAME(WS-SUB-1) NOT = TXN-PET-NAME)
145400         ADD 1 TO WS-SUB-1
145500         GO TO 461-EXIT.
145600     ADD 1 TO WS-MATCH-COUNT.
145700     MOVE TXN-DATE-1 TO WS-OVRD-ASOF-DATE.
145800     MOVE TRT-DATE(WS-SUB-1) TO WS-OVRD-TRT-DATE.
145900     CALL "CLCLOVRD" USING WS-OVRD-CALC-REC.
146000     MOVE TRT-DATE(WS-SUB-1) TO WS-DATE-EDIT-CCYY
146100         WS-DATE-EDIT-MM WS-DATE-EDIT-DD.
146200     MOVE WS-OVRD-DAYS-OVERDUE TO WS-DAYS-EDIT.
146300     STRING TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
146400            ": """ DELIMITED BY SIZE
146500            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
146600            """ was due on " DELIMITED BY SIZE
146700            WS-DATE-EDIT DELIMITED BY SIZE
146800            " (overdue for " DELIMITED BY SIZE
146900            WS-DAYS-EDIT DELIMITED BY SIZE
147000            " days)" DELIMITED BY SIZE
147100         INTO WS-RPT-WORK-LINE.
147200     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
147300     ADD 1 TO WS-SUB-1.
147400 461-EXIT.
147500     EXIT.
147600
147700*****************************************************************
147800* GROUP TREATMENTS BY TYPE (GR).  RULE 17.                         *
147900*****************************************************************
148000 470-GROUP-BY-TYPE.
148100     MOVE "470-GROUP-BY-TYPE" TO PARA-NAME.
148200     ADD 1 TO TXN-RECORDS-ACCEPTED.
148300
148400     IF WS-TRT-TABLE-COUNT = ZERO
148500         IF TXN-PET-NAME = SPACES
148600             MOVE "No treatments logged." TO WS-RPT-WORK-LINE
148700         ELSE
148800             STRING "No treatments for " DELIMITED BY SIZE
148900                    TXN-PET-NAME DELIMITED BY "  "
149000                    " to group." DELIMITED BY SIZE
149100                 INTO WS-RPT-WORK-LINE
149200         END-IF
149300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
149400         GO TO 470-EXIT.
149500
149600     MOVE ZERO TO WS-TYPE-COUNT.
149700     MOVE 1 TO WS-SUB-1.
149800     PERFORM 472-BUILD-TYPE-ROW THRU 472-EXIT
149900             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
150000
150100     IF WS-TYPE-COUNT = ZERO
150200         IF TXN-PET-NAME = SPACES
150300             MOVE "No treatments logged." TO WS-RPT-WORK-LINE
150400         ELSE
150500             STRING "No treatments for " DELIMITED BY SIZE
150600                    TXN-PET-NAME DELIMITED BY "  "
150700                    " to group." DELIMITED BY SIZE
150800                 INTO WS-RPT-WORK-LINE
150900         END-IF
151000         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
151100         GO TO 470-EXIT.
151200
151300     MOVE 1 TO WS-TYPE-SUB.
151400     PERFORM 473-PRINT-TYPE-GROUP THRU 473-EXIT
151500             UNTIL WS-TYPE-SUB > WS-TYPE-COUNT.
151600 470-EXIT.
151700     EXIT.
151800
151900*****************************************************************
152000* ONE PASS OF THE 470 TYPE-LIST BUILD LOOP.                       *
152100*****************************************************************
152200 472-BUILD-TYPE-ROW.
152300     MOVE "472-BUILD-TYPE-ROW" TO PARA-NAME.
152400     IF TXN-PET-NAME NOT = SPACES
152500          AND TRT-OWNER-NAME(WS-SUB-1) NOT = TXN-PET-NAME
152600         ADD 1 TO WS-SUB-1
152700         GO TO 472-EXIT.
152800     MOVE TRT-NAME(WS-SUB-1) TO WS-TYPE-WORD.
152900     PERFORM 620-FIRST-WORD THRU 620-EXIT.
153000     PERFORM 471-INSERT-TYPE THRU 471-EXIT.
153100     ADD 1 TO WS-SUB-1.
153200 472-EXIT.
153300     EXIT.
153400
153500*****************************************************************
153600* ONE PASS OF THE 470 PER-TYPE PRINT LOOP.                        *
153700*****************************************************************
153800 473-PRINT-TYPE-GROUP.
153900     MOVE "473-PRINT-TYPE-GROUP" TO PARA-NAME.
154000     SET TYPE-IDX TO WS-TYPE-SUB.
154100     STRING "Type: " DELIMITED BY SIZE
154200            WS-TYPE-NAME(TYPE-IDX) DELIMITED BY "  "
154300         INTO WS-RPT-WORK-LINE.
154400     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
154500     PERFORM 475-SORT-GROUP-ROWS THRU 475-EXIT.
154600     ADD 1 TO WS-TYPE-SUB.
154700 473-EXIT.
154800     EXIT.
154900
155000*****************************************************************
155100* INSERT WS-TYPE-WORD INTO WS-TYPE-TABLE IN ALPHABETICAL ORDER    *
155200* (CASE-FOLDED) IF NOT ALREADY PRESENT (RULE 17, CC-0121).         *
155300*****************************************************************
155400 471-INSERT-TYPE.
155500     MOVE "471-INSERT-TYPE" TO PARA-NAME.
155600     MOVE WS-TYPE-WORD TO WS-FOLD-TYPE-A.
155700     INSPECT WS-FOLD-TYPE-A CONVERTING
155800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
155900         "abcdefghijklmnopqrstuvwxyz".
156000
156100     MOVE 1 TO WS-TYPE-SUB.
156200     PERFORM 474-TYPE-SCAN-ROW THRU 474-EXIT
156300             UNTIL WS-TYPE-SUB > WS-TYPE-COUNT.
156400
156500     SET TYPE-IDX TO WS-TYPE-SUB.
156600     MOVE WS-TYPE-WORD TO WS-TYPE-NAME(TYPE-IDX).
156700     ADD 1 TO WS-TYPE-COUNT.
156800 471-EXIT.
156900     EXIT.
157000
157100*****************************************************************
157200* ONE PASS OF THE 471 DUPLICATE/INSERTION-POINT SCAN.  A MATCH    *
157300* GOES STRAIGHT TO 471-EXIT WITH THE TABLE UNCHANGED; A TYPE      *
157400* THAT SORTS AFTER WS-TYPE-SUB SHIFTS THE REMAINDER OF THE TABLE  *
157500* DOWN ONE AND INSERTS, THEN ALSO GOES TO 471-EXIT.                *
157600*****************************************************************
157700 474-TYPE-SCAN-ROW.
157800     MOVE "474-TYPE-SCAN-ROW" TO PARA-NAME.
157900     SET TYPE-IDX TO WS-TYPE-SUB.
158000     MOVE WS-TYPE-NAME(TYPE-IDX) TO WS-FOLD-TYPE-B.
158100     INSPECT WS-FOLD-TYPE-B CONVERTING
158200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
158300         "abcdefghijklmnopqrstuvwxyz".
158400     IF WS-FOLD-TYPE-A = WS-FOLD-TYPE-B
158500         GO TO 471-EXIT.
158600     IF WS-FOLD-TYPE-A NOT < WS-FOLD-TYPE-B
158700         ADD 1 TO WS-TYPE-SUB
158800         GO TO 474-EXIT.
158900
159000     MOVE WS-TYPE-COUNT TO WS-SUB-2.
159100     PERFORM 476-TYPE-SHIFT-ROW THRU 476-EXIT
159200             VARYING WS-SUB-2 FROM WS-TYPE-COUNT
159300             BY -1 UNTIL WS-SUB-2 < WS-TYPE-SUB.
159400     SET TYPE-IDX TO WS-TYPE-SUB.
159500     MOVE WS-TYPE-WORD TO WS-TYPE-NAME(TYPE-IDX).
159600     ADD 1 TO WS-TYPE-COUNT.
159700     GO TO 471-EXIT.
159800 474-EXIT.
159900     EXIT.
160000
160100*****************************************************************
160200* ONE ROW OF THE 471 INSERTION SHIFT -- MOVES WS-TYPE-NAME(SUB)   *
160300* UP ONE SLOT TO OPEN THE INSERTION POINT.                        *
160400*****************************************************************
160500 476-TYPE-SHIFT-ROW.
160600     MOVE "476-TYPE-SHIFT-ROW" TO PARA-NAME.
160700     SET TYPE-IDX TO WS-SUB-2.
160800     SET TYPE-IDX UP BY 1.
160900     MOVE WS-TYPE-NAME(WS-SUB-2) TO WS-TYPE-NAME(TYPE-IDX).
161000 476-EXIT.
161100     EXIT.
161200
161300*****************************************************************
161400* BUILD AND SORT THE ROWS FOR THE CURRENT GROUP (WS-TYPE-SUB)     *
161500* AND WRITE THEM OUT, DATE ASCENDING (RULE 16).                   *
161600*****************************************************************
161700 475-SORT-GROUP-ROWS.
161800     MOVE "475-SORT-GROUP-ROWS" TO PARA-NAME.
161900     SET TYPE-IDX TO WS-TYPE-SUB.
162000     MOVE ZERO TO SORT-ENTRY-COUNT.
162100     MOVE 1 TO WS-SUB-1.
162200     PERFORM 477-BUILD-GROUP-ENTRY THRU 477-EXIT
162300             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
162400
162500     IF SORT-ENTRY-COUNT = ZERO
162600         GO TO 475-EXIT.
162700
162800     PERFORM 630-STABLE-SORT-BY-DATE THRU 630-EXIT.
162900     MOVE 1 TO WS-SUB-2.
163000     PERFORM 478-PRINT-GROUP-LINE THRU 478-EXIT
163100             UNTIL WS-SUB-2 > SORT-ENTRY-COUNT.
163200 475-EXIT.
163300     EXIT.
163400
163500*****************************************************************
163600* ONE PASS OF THE 475 PER-GROUP BUILD LOOP.                       *
163700*****************************************************************
163800 477-BUILD-GROUP-ENTRY.
163900     MOVE "477-BUILD-GROUP-ENTRY" TO PARA-NAME.
164000     IF TXN-PET-NAME NOT = SPACES
164100          AND TRT-OWNER-NAME(WS-SUB-1) NOT = TXN-PET-NAME
164200         ADD 1 TO WS-SUB-1
164300         GO TO 477-EXIT.
164400     MOVE TRT-NAME(WS-SUB-1) TO WS-TYPE-WORK-AREA.
164500     PERFORM 620-FIRST-WORD THRU 620-EXIT.
164600     MOVE WS-TYPE-WORD TO WS-FOLD-TYPE-A.
164700     INSPECT WS-FOLD-TYPE-A CONVERTING
164800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
164900         "abcdefghijklmnopqrstuvwxyz".
165000     IF WS-FOLD-TYPE-A NOT = WS-TYPE-NAME(TYPE-IDX)
165100         ADD 1 TO WS-SUB-1
165200         GO TO 477-EXIT.
165300     ADD 1 TO SORT-ENTRY-COUNT.
165400     MOVE WS-SUB-1 TO SORT-TRT-IDX-SAVE(SORT-ENTRY-COUNT).
165500     MOVE TRT-DATE(WS-SUB-1) TO SORT-TRT-DATE(SORT-ENTRY-COUNT).
165600     MOVE SORT-ENTRY-COUNT TO SORT-SEQUENCE-NBR(SORT-ENTRY-COUNT).
165700     ADD 1 TO WS-SUB-1.
165800 477-EXIT.
165900     EXIT.
166000
166100*****************************************************************
166200* ONE PASS OF THE 475 PER-GROUP PRINT LOOP.                       *
166300*****************************************************************
166400 478-PRINT-GROUP-LINE.
166500     MOVE "478-PRINT-GROUP-LINE" TO PARA-NAME.
166600     MOVE SORT-TRT-IDX-SAVE(WS-SUB-2) TO WS-SUB-1.
166700     STRING "  " DELIMITED BY SIZE
166800            TRT-OWNER-NAME(WS-SUB-1) DELIMITED BY "  "
166900            ": " DELIMITED BY SIZE
167000            TRT-NAME(WS-SUB-1) DELIMITED BY "  "
167100         INTO WS-RPT-WORK-LINE.
167200     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
167300     ADD 1 TO WS-SUB-2.
167400 478-EXIT.
167500     EXIT.
167600
167700*****************************************************************
167800* CASE-INSENSITIVE NAME LOOK-UP OVER PET-TABLE (RULES 1, 2).      *
167900* SETS PET-WAS-FOUND / PET-NOT-FOUND AND, WHEN FOUND, LEAVES THE  *
168000* MATCHING SUBSCRIPT IN WS-PET-IDX-SAVE.                           *
168100*****************************************************************
168200 600-LOOKUP-PET.
168300     MOVE "600-LOOKUP-PET" TO PARA-NAME.
168400     MOVE "N" TO WS-PET-FOUND-SW.
168500     MOVE ZERO TO WS-PET-IDX-SAVE.
168600     MOVE 1 TO WS-SUB-1.
168700     PERFORM 601-LOOKUP-SCAN-ROW THRU 601-EXIT
168800             UNTIL WS-SUB-1 > WS-PET-TABLE-COUNT
168900                OR PET-WAS-FOUND.
169000 600-EXIT.
169100     EXIT.
169200
169300*****************************************************************
169400* ONE PASS OF THE 600 CASE-FOLDED NAME SCAN.                      *
169500*****************************************************************
169600 601-LOOKUP-SCAN-ROW.
169700     MOVE "601-LOOKUP-SCAN-ROW" TO PARA-NAME.
169800     MOVE TXN-PET-NAME TO PET-FOLD-1.
169900     MOVE PET-NAME(WS-SUB-1) TO PET-FOLD-2.
170000     PERFORM 610-FOLD-LOWER THRU 610-EXIT.
170100     IF PET-FOLD-1 NOT = PET-FOLD-2
170200         ADD 1 TO WS-SUB-1
170300         GO TO 601-EXIT.
170400     MOVE "Y" TO WS-PET-FOUND-SW.
170500     MOVE WS-SUB-1 TO WS-PET-IDX-SAVE.
170600 601-EXIT.
170700     EXIT.
170800
170900*****************************************************************
171000* FOLDS PET-FOLD-1 AND PET-FOLD-2 TO LOWER CASE IN PLACE.  USED    *
171100* FOR CASE-INSENSITIVE NAME COMPARES, NOT KEYWORD OR TYPE SCANS    *
171200* (THOSE HAVE THEIR OWN FOLD AREAS -- SEE WS-FOLD-WORK-AREA).      *
171300*****************************************************************
171400 610-FOLD-LOWER.
171500     MOVE "610-FOLD-LOWER" TO PARA-NAME.
171600     INSPECT PET-FOLD-1 CONVERTING
171700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
171800         "abcdefghijklmnopqrstuvwxyz".
171900     INSPECT PET-FOLD-2 CONVERTING
172000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
172100         "abcdefghijklmnopqrstuvwxyz".
172200 610-EXIT.
172300     EXIT.
172400
172500*****************************************************************
172600* FIRST BLANK-DELIMITED WORD OF WS-TYPE-WORK-AREA, LOWER-CASED,   *
172700* LEFT IN WS-TYPE-WORD.  A BLANK TREATMENT NAME YIELDS "unknown"   *
172800* (RULE 17).                                                       *
172900*****************************************************************
173000 620-FIRST-WORD.
173100     MOVE "620-FIRST-WORD" TO PARA-NAME.
173200     MOVE SPACES TO WS-TYPE-WORD.
173300     IF WS-TYPE-WORK-AREA = SPACES
173400         MOVE "unknown" TO WS-TYPE-WORD
173500         GO TO 620-EXIT.
173600
173700     MOVE ZERO TO WS-TYPE-WORD-LTH.
173800     PERFORM 621-FIRST-WORD-SCAN THRU 621-EXIT
173900             VARYING WS-CHAR-SUB FROM 1 BY 1
174000             UNTIL WS-CHAR-SUB > 30
174100                OR WS-TYPE-WORK-AREA (WS-CHAR-SUB:1) = SPACE.
174200 620-GOT-LENGTH.
174300     IF WS-TYPE-WORD-LTH = ZERO
174400         MOVE "unknown" TO WS-TYPE-WORD
174500         GO TO 620-EXIT.
174600
174700     MOVE WS-TYPE-WORK-AREA (1 : WS-TYPE-WORD-LTH) TO WS-TYPE-WORD.
174800     INSPECT WS-TYPE-WORD CONVERTING
174900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
175000         "abcdefghijklmnopqrstuvwxyz".
175100 620-EXIT.
175200     EXIT.
175300
175400*****************************************************************
175500* ONE CHARACTER OF THE 620 FIRST-WORD LENGTH SCAN.                *
175600*****************************************************************
175700 621-FIRST-WORD-SCAN.
175800     MOVE "621-FIRST-WORD-SCAN" TO PARA-NAME.
175900     ADD 1 TO WS-TYPE-WORD-LTH.
176000 621-EXIT.
176100     EXIT.
176200
176300*****************************************************************
176400* STABLE INSERTION SORT OF TRT-SORT-TABLE BY SORT-TRT-DATE,        *
176500* ASCENDING, OVER THE FIRST SORT-ENTRY-COUNT ENTRIES.  TIES ARE    *
176600* BROKEN BY SORT-SEQUENCE-NBR SO THE ORIGINAL ORDER SURVIVES       *
176700* (RULE 16) -- NO SORT VERB IS USED, THE TABLE IS TOO SMALL AND    *
176800* ALREADY IN WORKING STORAGE.                                      *
176900*****************************************************************
177000 630-STABLE-SORT-BY-DATE.
177100     MOVE "630-STABLE-SORT-BY-DATE" TO PARA-NAME.
177200     PERFORM 631-SORT-OUTER-BODY THRU 631-EXIT
177300             VARYING SORT-IDX FROM 2 BY 1
177400             UNTIL SORT-IDX > SORT-ENTRY-COUNT.
177500 630-EXIT.
177600     EXIT.
177700
177800*****************************************************************
177900* ONE OUTER STEP OF THE 630 INSERTION SORT -- LIFTS THE ENTRY AT  *
178000* SORT-IDX OUT AND CALLS 635 TO WALK IT BACK TO ITS PLACE.        *
178100*****************************************************************
178200 631-SORT-OUTER-BODY.
178300     MOVE "631-SORT-OUTER-BODY" TO PARA-NAME.
178400     MOVE SORT-TRT-IDX-SAVE(SORT-IDX)  TO WS-SUB-2.
178500     MOVE SORT-TRT-DATE(SORT-IDX)      TO WS-RANGE-TEMP.
178600     MOVE SORT-SEQUENCE-NBR(SORT-IDX)  TO WS-SAVE-SEQ-NBR.
178700     PERFORM 635-SHIFT-SORT-ENTRY THRU 635-EXIT.
178800 631-EXIT.
178900     EXIT.
179000
179100 635-SHIFT-SORT-ENTRY.
179200     MOVE "635-SHIFT-SORT-ENTRY" TO PARA-NAME.
179300*    THIS PARAGRAPH IS DRIVEN BY ORDINARY WORKING-STORAGE
179400*    SUBSCRIPTS, NOT THE SORT-IDX INDEX-NAME, SO THE COMPARE AND
179500*    SHIFT LOOP CAN WALK BACKWARDS ONE ROW AT A TIME.
179600     MOVE SORT-IDX TO WS-SUB-1.
179700     PERFORM 636-SHIFT-COMPARE-ROW THRU 636-EXIT
179800             UNTIL WS-SUB-1 < 2
179900                OR SORT-TRT-DATE(WS-SUB-1 - 1) <= WS-RANGE-TEMP.
180000     MOVE WS-SUB-2       TO SORT-TRT-IDX-SAVE(WS-SUB-1).
180100     MOVE WS-RANGE-TEMP  TO SORT-TRT-DATE(WS-SUB-1).
180200     MOVE WS-SAVE-SEQ-NBR TO SORT-SEQUENCE-NBR(WS-SUB-1).
180300 635-EXIT.
180400     EXIT.
180500
180600*****************************************************************
180700* ONE BACKWARD SHIFT STEP OF THE 635 INSERTION WALK.              *
180800*****************************************************************
180900 636-SHIFT-COMPARE-ROW.
181000     MOVE "636-SHIFT-COMPARE-ROW" TO PARA-NAME.
181100     MOVE SORT-TRT-IDX-SAVE(WS-SUB-1 - 1) TO
181200                                  SORT-TRT-IDX-SAVE(WS-SUB-1).
181300     MOVE SORT-TRT-DATE(WS-SUB-1 - 1) TO
181400                                  SORT-TRT-DATE(WS-SUB-1).
181500     MOVE SORT-SEQUENCE-NBR(WS-SUB-1 - 1) TO
181600                                  SORT-SEQUENCE-NBR(WS-SUB-1).
181700     SUBTRACT 1 FROM WS-SUB-1.
181800 636-EXIT.
181900     EXIT.
182000
182100*****************************************************************
182200* CHARACTER-SET EDITS (RULE 4) -- LETTERS, SPACES AND HYPHENS      *
182300* ONLY.  TRAILING SPACES ARE IGNORED SINCE THE FIELD IS SPACE      *
182400* PADDED.                                                          *
182500*****************************************************************
182600 640-CHECK-NAME-CHARS.
182700     MOVE "640-CHECK-NAME-CHARS" TO PARA-NAME.
182800     MOVE "Y" TO WS-TXN-VALID-SW.
182900     PERFORM 641-NAME-CHAR-SCAN THRU 641-EXIT
183000             VARYING WS-CHAR-SUB FROM 1 BY 1
183100             UNTIL WS-CHAR-SUB > 20
183200                OR TXN-IS-INVALID.
183300 640-EXIT.
183400     EXIT.
183500
183600*****************************************************************
183700* ONE CHARACTER OF THE 640 NAME CHARACTER-SET SCAN.               *
183800*****************************************************************
183900 641-NAME-CHAR-SCAN.
184000     MOVE "641-NAME-CHAR-SCAN" TO PARA-NAME.
184100     IF WS-NAME-EDIT-CHAR(WS-CHAR-SUB) NOT = SPACE
184200          AND WS-NAME-EDIT-CHAR(WS-CHAR-SUB) NOT ALPHABETIC
184300          AND WS-NAME-EDIT-CHAR(WS-CHAR-SUB) NOT = "-"
184400         MOVE "N" TO WS-TXN-VALID-SW.
184500 641-EXIT.
184600     EXIT.
184700
184800*****************************************************************
184900* CHARACTER-SET EDIT (RULE 4) FOR SPECIES -- SAME LETTERS/SPACE/ *
185000* HYPHEN RULE AS 640-CHECK-NAME-CHARS ABOVE, KEPT AS ITS OWN      *
185100* PARAGRAPH SINCE THE FIELD WIDTH DIFFERS (30 BYTES, NOT 20).     *
185200*****************************************************************
185300 650-CHECK-SPECIES-CHARS.
185400     MOVE "650-CHECK-SPECIES-CHARS" TO PARA-NAME.
185500     MOVE "Y" TO WS-TXN-VALID-SW.
185600     PERFORM 651-SPECIES-CHAR-SCAN THRU 651-EXIT
185700             VARYING WS-CHAR-SUB FROM 1 BY 1
185800             UNTIL WS-CHAR-SUB > 30
185900                OR TXN-IS-INVALID.
186000 650-EXIT.
186100     EXIT.
186200
186300*****************************************************************
186400* ONE CHARACTER OF THE 650 SPECIES CHARACTER-SET SCAN.            *
186500*****************************************************************
186600 651-SPECIES-CHAR-SCAN.
186700     MOVE "651-SPECIES-CHAR-SCAN" TO PARA-NAME.
186800     IF WS-SPECIES-EDIT-CHAR(WS-CHAR-SUB) NOT = SPACE
186900          AND WS-SPECIES-EDIT-CHAR(WS-CHAR-SUB) NOT ALPHABETIC
187000          AND WS-SPECIES-EDIT-CHAR(WS-CHAR-SUB) NOT = "-"
187100         MOVE "N" TO WS-TXN-VALID-SW.
187200 651-EXIT.
187300     EXIT.
187400
187500*****************************************************************
187600* REMOVES TRT-TABLE ROW WS-SUB-1 BY SHIFTING EVERY ROW BEHIND IT   *
187700* UP ONE AND SHORTENING WS-TRT-TABLE-COUNT.  WS-SUB-1 IS LEFT      *
187800* POINTING AT THE ROW THAT SLID INTO THE REMOVED ROW'S PLACE SO    *
187900* A CALLER LOOPING FORWARD DOES NOT SKIP IT.                       *
188000*****************************************************************
188100 660-REMOVE-TRT-ROW.
188200     MOVE "660-REMOVE-TRT-ROW" TO PARA-NAME.
188300     MOVE WS-SUB-1 TO WS-SUB-2.
188400     PERFORM 661-SHIFT-TRT-ROW-UP THRU 661-EXIT
188500             UNTIL WS-SUB-2 >= WS-TRT-TABLE-COUNT.
188600     SUBTRACT 1 FROM WS-TRT-TABLE-COUNT.
188700 660-EXIT.
188800     EXIT.
188900
189000*****************************************************************
189100* ONE ROW OF THE 660 COMPACTION SHIFT.                            *
189200*****************************************************************
189300 661-SHIFT-TRT-ROW-UP.
189400     MOVE "661-SHIFT-TRT-ROW-UP" TO PARA-NAME.
189500     MOVE TRT-TABLE-REC(WS-SUB-2 + 1) TO TRT-TABLE-REC(WS-SUB-2).
189600     ADD 1 TO WS-SUB-2.
189700 661-EXIT.
189800     EXIT.
189900
190000*****************************************************************
190100* REMOVES PET-TABLE ROW WS-PET-IDX-SAVE, SHIFTING EVERY ROW        *
190200* BEHIND IT UP ONE AND SHORTENING WS-PET-TABLE-COUNT.              *
190300*****************************************************************
190400 670-REMOVE-PET-ROW.
190500     MOVE "670-REMOVE-PET-ROW" TO PARA-NAME.
190600     MOVE WS-PET-IDX-SAVE TO WS-SUB-2.
190700     PERFORM 671-SHIFT-PET-ROW-UP THRU 671-EXIT
190800             UNTIL WS-SUB-2 >= WS-PET-TABLE-COUNT.
190900     SUBTRACT 1 FROM WS-PET-TABLE-COUNT.
191000 670-EXIT.
191100     EXIT.
191200
191300*****************************************************************
191400* ONE ROW OF THE 670 COMPACTION SHIFT.                            *
191500*****************************************************************
191600 671-SHIFT-PET-ROW-UP.
191700     MOVE "671-SHIFT-PET-ROW-UP" TO PARA-NAME.
191800     MOVE PET-TABLE-REC(WS-SUB-2 + 1) TO PET-TABLE-REC(WS-SUB-2).
191900     ADD 1 TO WS-SUB-2.
192000 671-EXIT.
192100     EXIT.
192200
192300*****************************************************************
192400* LOCATES THE TXN-INDEX'TH TREATMENT ROW BELONGING TO THE PET AT   *
192500* WS-PET-IDX-SAVE AND LEAVES ITS TRT-TABLE SUBSCRIPT IN WS-SUB-1.  *
192600*****************************************************************
192700 680-FIND-NTH-TREATMENT.
192800     MOVE "680-FIND-NTH-TREATMENT" TO PARA-NAME.
192900     MOVE ZERO TO WS-LINE-NBR.
193000     MOVE 1 TO WS-SUB-1.
193100     PERFORM 681-FIND-NTH-SCAN-ROW THRU 681-EXIT
193200             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT
193300                OR WS-LINE-NBR = TXN-INDEX.
193400 680-EXIT.
193500     EXIT.
193600
193700*****************************************************************
193800* ONE PASS OF THE 680 NTH-TREATMENT SCAN.                         *
193900*****************************************************************
194000 681-FIND-NTH-SCAN-ROW.
194100     MOVE "681-FIND-NTH-SCAN-ROW" TO PARA-NAME.
194200     IF TRT-OWNER-NAME(WS-SUB-1) NOT = PET-NAME(WS-PET-IDX-SAVE)
194300         ADD 1 TO WS-SUB-1
194400         GO TO 681-EXIT.
194500     ADD 1 TO WS-LINE-NBR.
194600     IF WS-LINE-NBR NOT = TXN-INDEX
194700         ADD 1 TO WS-SUB-1.
194800 681-EXIT.
194900     EXIT.
195000
195100*****************************************************************
195200* A PET RENAME (EP) MUST CARRY ITS OWNED TRT-TABLE ROWS ALONG     *
195300* WITH IT -- THIS PARAGRAPH RE-KEYS EVERY ROW THAT WAS OWNED BY   *
195400* THE OLD NAME (LEFT IN PET-WORK-NAME BY THE CALLER) TO THE PET'S *
195500* NEW NAME (WS-NEW-PET-IDX-SAVE'S CURRENT PET-NAME).               *
195600*****************************************************************
195700 690-RENAME-TRT-ROWS.
195800     MOVE "690-RENAME-TRT-ROWS" TO PARA-NAME.
195900     MOVE 1 TO WS-SUB-1.
196000     PERFORM 691-RENAME-SCAN-ROW THRU 691-EXIT
196100             UNTIL WS-SUB-1 > WS-TRT-TABLE-COUNT.
196200 690-EXIT.
196300     EXIT.
196400
196500*****************************************************************
196600* ONE PASS OF THE 690 OWNER RE-KEY SCAN.                          *
196700*****************************************************************
196800 691-RENAME-SCAN-ROW.
196900     MOVE "691-RENAME-SCAN-ROW" TO PARA-NAME.
197000     IF TRT-OWNER-NAME(WS-SUB-1) = PET-WORK-NAME
197100         MOVE PET-NAME(WS-NEW-PET-IDX-SAVE) TO TRT-OWNER-NAME(WS-SUB-1).
197200     ADD 1 TO WS-SUB-1.
197300 691-EXIT.
197400     EXIT.
197500
197600*****************************************************************
197700* OPEN BOTH FILES.  A FAILURE TO OPEN EITHER ONE IS A HARD         *
197800* ABEND -- THERE IS NO WAY TO CONTINUE THE RUN WITHOUT THEM.       *
197900*****************************************************************
198000 700-OPEN-FILES.
198100     MOVE "700-OPEN-FILES" TO PARA-NAME.
198200     OPEN INPUT TRANSACTION-FILE.
198300     IF NOT CODE-READ
198400         MOVE "** PROBLEM OPENING TRANSACTION-FILE" TO ABEND-REASON
198500         MOVE "00" TO EXPECTED-VAL
198600         MOVE IFCODE TO ACTUAL-VAL
198700         GO TO 1000-ABEND-RTN.
198800
198900     OPEN OUTPUT REPORT-FILE.
199000     IF NOT CODE-WRITE
199100         MOVE "** PROBLEM OPENING REPORT-FILE" TO ABEND-REASON
199200         MOVE "00" TO EXPECTED-VAL
199300         MOVE OFCODE TO ACTUAL-VAL
199400         GO TO 1000-ABEND-RTN.
199500 700-EXIT.
199600     EXIT.
199700
199800*****************************************************************
199900* NORMAL END-OF-JOB FILE CLOSE, PERFORMED FROM 900-CLEANUP.       *
200000* THE ABEND PATH OUT OF 700-OPEN-FILES DOES NOT COME THROUGH      *
200100* HERE -- GOBACK WITH A NONZERO RETURN-CODE LEAVES WHATEVER        *
200200* GOT OPENED FOR THE OPERATING SYSTEM TO CLEAN UP.                 *
200300*****************************************************************
200400 710-CLOSE-FILES.
200500     MOVE "710-CLOSE-FILES" TO PARA-NAME.
200600     CLOSE TRANSACTION-FILE, REPORT-FILE.
200700 710-EXIT.
200800     EXIT.
200900
201000*****************************************************************
201100* SINGLE CHOKE POINT FOR EVERY REPORT-FILE WRITE.  BLANKS THE     *
201200* WORK AREA BACK OUT AFTER THE WRITE SO A SHORT LINE NEVER         *
201300* LEAVES TRAILING GARBAGE FROM A PRIOR, LONGER LINE BEHIND IT.     *
201400*****************************************************************
201500 720-WRITE-RPT-LINE.
201600     MOVE "720-WRITE-RPT-LINE" TO PARA-NAME.
201700     MOVE WS-RPT-WORK-LINE TO REPORT-LINE.
201800     WRITE REPORT-LINE.
201900     MOVE SPACES TO WS-RPT-WORK-LINE.
202000 720-EXIT.
202100     EXIT.
202200
202300*****************************************************************
202400* END-OF-FILE SNAPSHOT (STORAGE BEHAVIOUR) -- EVERY PET WITH ITS  *
202500* TREATMENTS INDENTED UNDERNEATH IT.                               *
202600*****************************************************************
202700 800-WRITE-SNAPSHOT.
202800     MOVE "800-WRITE-SNAPSHOT" TO PARA-NAME.
202900     MOVE "CuddleCare Records" TO WS-RPT-WORK-LINE.
203000     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
203100
203200     IF WS-PET-TABLE-COUNT = ZERO
203300         MOVE "No pets found." TO WS-RPT-WORK-LINE
203400         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
203500         GO TO 800-EXIT.
203600
203700     MOVE 1 TO WS-SUB-1.
203800     PERFORM 801-SNAPSHOT-ONE-PET THRU 801-EXIT
203900             UNTIL WS-SUB-1 > WS-PET-TABLE-COUNT.
204000 800-EXIT.
204100     EXIT.
204200
204300*****************************************************************
204400* ONE PASS OF THE 800 SNAPSHOT -- ONE PET AND ITS TREATMENT LIST. *
204500*****************************************************************
204600 801-SNAPSHOT-ONE-PET.
204700     MOVE "801-SNAPSHOT-ONE-PET" TO PARA-NAME.
204800     MOVE WS-SUB-1 TO WS-LINE-NBR-EDIT.
204900     MOVE PET-AGE(WS-SUB-1) TO WS-AGE-EDIT.
205000     STRING WS-LINE-NBR-EDIT DELIMITED BY SIZE
205100            ". " DELIMITED BY SIZE
205200            PET-NAME(WS-SUB-1) DELIMITED BY "  "
205300            " (Species: " DELIMITED BY SIZE
205400            PET-SPECIES(WS-SUB-1) DELIMITED BY "  "
205500            ", Age: " DELIMITED BY SIZE
205600            WS-AGE-EDIT DELIMITED BY SIZE
205700            " years old)" DELIMITED BY SIZE
205800         INTO WS-RPT-WORK-LINE.
205900     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
206000
206100     IF PET-TREATMENT-COUNT(WS-SUB-1) = ZERO
206200         MOVE "    No treatments recorded." TO WS-RPT-WORK-LINE
206300         PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT
206400     ELSE
206500         MOVE 1 TO WS-SUB-2
206600         PERFORM 802-SNAPSHOT-ONE-TRT THRU 802-EXIT
206700                 UNTIL WS-SUB-2 > WS-TRT-TABLE-COUNT.
206800     ADD 1 TO WS-SUB-1.
206900 801-EXIT.
207000     EXIT.
207100
207200*****************************************************************
207300* ONE PASS OF THE 801 TREATMENT-LINE SCAN FOR THE CURRENT PET.    *
207400*****************************************************************
207500 802-SNAPSHOT-ONE-TRT.
207600     MOVE "802-SNAPSHOT-ONE-TRT" TO PARA-NAME.
207700     IF TRT-OWNER-NAME(WS-SUB-2) NOT = PET-NAME(WS-SUB-1)
207800         ADD 1 TO WS-SUB-2
207900         GO TO 802-EXIT.
208000     MOVE TRT-DATE(WS-SUB-2) TO WS-DATE-EDIT-CCYY
208100         WS-DATE-EDIT-MM WS-DATE-EDIT-DD.
208200     IF TRT-IS-COMPLETE(WS-SUB-2)
208300         STRING "    - " DELIMITED BY SIZE
208400                TRT-NAME(WS-SUB-2) DELIMITED BY "  "
208500                " on " DELIMITED BY SIZE
208600                WS-DATE-EDIT DELIMITED BY SIZE
208700                " [X]" DELIMITED BY SIZE
208800             INTO WS-RPT-WORK-LINE
208900     ELSE
209000         STRING "    - " DELIMITED BY SIZE
209100                TRT-NAME(WS-SUB-2) DELIMITED BY "  "
209200                " on " DELIMITED BY SIZE
209300                WS-DATE-EDIT DELIMITED BY SIZE
209400                " [ ]" DELIMITED BY SIZE
209500             INTO WS-RPT-WORK-LINE
209600     END-IF.
209700     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
209800     ADD 1 TO WS-SUB-2.
209900 802-EXIT.
210000     EXIT.
210100
210200*****************************************************************
210300* CONTROL TOTALS TRAILER -- TRANSACTIONS READ, ACCEPTED, REJECTED.*
210400*****************************************************************
210500 850-WRITE-CONTROL-TOTALS.
210600     MOVE "850-WRITE-CONTROL-TOTALS" TO PARA-NAME.
210700     MOVE SPACES TO WS-RPT-WORK-LINE.
210800     STRING "Transactions read. . . . . . . " DELIMITED BY SIZE
210900            TXN-RECORDS-READ DELIMITED BY SIZE
211000         INTO WS-RPT-WORK-LINE.
211100     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
211200     STRING "Transactions accepted . . . . . " DELIMITED BY SIZE
211300            TXN-RECORDS-ACCEPTED DELIMITED BY SIZE
211400         INTO WS-RPT-WORK-LINE.
211500     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
211600     STRING "Transactions rejected . . . . . " DELIMITED BY SIZE
211700            TXN-RECORDS-REJECTED DELIMITED BY SIZE
211800         INTO WS-RPT-WORK-LINE.
211900     PERFORM 720-WRITE-RPT-LINE THRU 720-EXIT.
212000 850-EXIT.
212100     EXIT.
212200
212300*****************************************************************
212400* RUN-CLOSE.  WRITES THE END-OF-RUN SNAPSHOT AND THE CONTROL     *
212500* TOTALS TRAILER TO REPORT-FILE, CLOSES BOTH FILES, THEN         *
212600* ECHOES THE SAME THREE COUNTS TO SYSOUT FOR THE OPERATOR SO      *
212700* THE JOB LOG MATCHES THE TRAILER WITHOUT ANYONE HAVING TO        *
212800* BROWSE THE REPORT-FILE ITSELF.                                  *
212900*****************************************************************
213000 900-CLEANUP.
213100     MOVE "900-CLEANUP" TO PARA-NAME.
213200     PERFORM 800-WRITE-SNAPSHOT THRU 800-EXIT.
213300     PERFORM 850-WRITE-CONTROL-TOTALS THRU 850-EXIT.
213400     PERFORM 710-CLOSE-FILES THRU 710-EXIT.
213500     DISPLAY "** TRANSACTIONS READ **".
213600     DISPLAY TXN-RECORDS-READ.
213700     DISPLAY "** TRANSACTIONS ACCEPTED **".
213800     DISPLAY TXN-RECORDS-ACCEPTED.
213900     DISPLAY "** TRANSACTIONS REJECTED **".
214000     DISPLAY TXN-RECORDS-REJECTED.
214100     DISPLAY "******** NORMAL END OF JOB PETUPDT ********".
214200 900-EXIT.
214300     EXIT.
214400
214500 1000-ABEND-RTN.
214600     DISPLAY ABEND-REASON UPON CONSOLE.
214700     DISPLAY "*** ABNORMAL END OF JOB-PETUPDT ***" UPON CONSOLE.
214800     DIVIDE ZERO-VAL INTO ONE-VAL.

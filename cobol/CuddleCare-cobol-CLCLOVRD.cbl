000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLOVRD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALCULATES THE WHOLE NUMBER OF CALENDAR DAYS BETWEEN TWO
001300*    YYYYMMDD DATES FOR THE OVERDUE-TREATMENT REPORT (OD
001400*    TRANSACTION) -- A SIMPLE SUBTRACTION OF THE TWO 9(08)
001500*    FIELDS WOULD GIVE THE WRONG ANSWER ACROSS A MONTH OR YEAR
001600*    BOUNDARY, SO BOTH DATES ARE FIRST REDUCED TO AN ABSOLUTE
001700*    DAY NUMBER (PROLEPTIC DAY COUNT) AND THE DAY NUMBERS ARE
001800*    SUBTRACTED INSTEAD.  BOTH DATES MUST ALREADY HAVE PASSED
001900*    DTEVAL -- THIS ROUTINE DOES NOT RE-VALIDATE THEM.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300******************************************************************
002400*    DATE       BY    TICKET     DESCRIPTION
002500*    --------   ----  ---------  --------------------------------
002600*    03/14/89   JS    CC-0013    ORIGINAL CODING.
002700*    09/02/90   JS    CC-0031    SHARED LEAP-YEAR FIX WITH DTEVAL.
002800*    11/02/94   TGD   CC-0071    RETURN ZERO INSTEAD OF GOING
002900*                                NEGATIVE WHEN THE AS-OF DATE
003000*                                PRECEDES THE TREATMENT DATE --
003100*                                CALLER NOW GUARANTEES THIS WON'T
003200*                                HAPPEN BUT BETTER SAFE.
003300*    06/30/98   RMP   CC-0102    Y2K REVIEW -- CONFIRMED NO
003400*                                2-DIGIT YEAR ARITHMETIC IS DONE
003500*                                ANYWHERE IN THIS ROUTINE.
003550*    03/04/02   KLH   CC-0140    AUDITED CUM-DAYS-LIST AGAINST
003560*                                DTEVAL'S DAYS-IN-MONTH TABLE AFTER
003570*                                THE JUNE ENTRY FIX ON CC-0139 --
003580*                                THIS TABLE WAS ALREADY CORRECT,
003590*                                NO CHANGE REQUIRED HERE.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000* CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.    *
005100* FEBRUARY'S ENTRY IS BUMPED BY ONE DAY IN 200-LEAP-YEAR-TEST     *
005200* (AND EVERY MONTH AFTER IT) WHEN THE YEAR QUALIFIES.             *
005300******************************************************************
005400 01  CUM-DAYS-LIST.
005500     05  FILLER              PIC 9(03) VALUE 000.
005600     05  FILLER              PIC 9(03) VALUE 031.
005700     05  FILLER              PIC 9(03) VALUE 059.
005800     05  FILLER              PIC 9(03) VALUE 090.
005900     05  FILLER              PIC 9(03) VALUE 120.
006000     05  FILLER              PIC 9(03) VALUE 151.
006100     05  FILLER              PIC 9(03) VALUE 181.
006200     05  FILLER              PIC 9(03) VALUE 212.
006300     05  FILLER              PIC 9(03) VALUE 243.
006400     05  FILLER              PIC 9(03) VALUE 273.
006500     05  FILLER              PIC 9(03) VALUE 304.
006600     05  FILLER              PIC 9(03) VALUE 334.
006700 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIST.
006800     05  CUM-DAYS-BEFORE     PIC 9(03) OCCURS 12 TIMES.
006900
007000 01  MISC-WS-FLDS.
007100     05  WS-YR-REM-4         PIC 9(02) COMP.
007200     05  WS-YR-REM-100       PIC 9(02) COMP.
007300     05  WS-YR-REM-400       PIC 9(02) COMP.
007400     05  WS-YEARS-ELAPSED    PIC 9(04) COMP.
007500     05  WS-LEAP-DAYS        PIC 9(04) COMP.
007550******************************************************************
007560* SCALARS KEPT AT THE 77 LEVEL PER SHOP STANDARD -- NOT PART OF    *
007570* ANY GROUP MOVE OR INITIALIZE ELSEWHERE IN THIS ROUTINE.          *
007580******************************************************************
007600 77  WS-LEAP-ADD          PIC 9(01) COMP.
007700 77  PARA-NAME            PIC X(20) VALUE SPACES.
007800
007900 LINKAGE SECTION.
008000******************************************************************
008100* THE TWO INPUT DATES AND THE DAY-NUMBER RESULT PASSED BACK TO    *
008200* THE CALLER.  THE ABSOLUTE-DAY-NUMBER WORK FIELDS ARE KEPT IN    *
008300* THE SAME GROUP SO A DEBUG DUMP OF OVRD-CALC-REC SHOWS BOTH THE  *
008400* INPUTS AND THE INTERMEDIATE ARITHMETIC.                        *
008500******************************************************************
008600 01  OVRD-CALC-REC.
008700     05  OVRD-ASOF-DATE          PIC 9(08).
008800     05  OVRD-ASOF-DATE-PARTS REDEFINES OVRD-ASOF-DATE.
008900         10  OVRD-ASOF-CCYY      PIC 9(04).
009000         10  OVRD-ASOF-MM        PIC 9(02).
009100         10  OVRD-ASOF-DD        PIC 9(02).
009200     05  OVRD-TRT-DATE           PIC 9(08).
009300     05  OVRD-TRT-DATE-PARTS REDEFINES OVRD-TRT-DATE.
009400         10  OVRD-TRT-CCYY       PIC 9(04).
009500         10  OVRD-TRT-MM         PIC 9(02).
009600         10  OVRD-TRT-DD         PIC 9(02).
009700     05  OVRD-ASOF-DAYNBR        PIC 9(07) COMP-3.
009800     05  OVRD-TRT-DAYNBR         PIC 9(07) COMP-3.
009900     05  OVRD-DAYS-OVERDUE       PIC S9(05) COMP-3.
010000
010100 PROCEDURE DIVISION USING OVRD-CALC-REC.
010200 000-CLCLOVRD-MAIN.
010300     MOVE "000-CLCLOVRD-MAIN" TO PARA-NAME.
010400     MOVE OVRD-ASOF-CCYY TO WS-YEARS-ELAPSED.
010500     MOVE OVRD-ASOF-MM   TO WS-LEAP-ADD.
010600     PERFORM 100-DATE-TO-DAYNBR THRU 100-EXIT.
010700     MOVE WS-YEARS-ELAPSED TO OVRD-ASOF-DAYNBR.
010800
010900     MOVE OVRD-TRT-CCYY TO WS-YEARS-ELAPSED.
011000     MOVE OVRD-TRT-MM   TO WS-LEAP-ADD.
011100     PERFORM 200-DATE-TO-DAYNBR-TRT THRU 200-EXIT.
011200     MOVE WS-YEARS-ELAPSED TO OVRD-TRT-DAYNBR.
011300
011400     IF OVRD-ASOF-DAYNBR > OVRD-TRT-DAYNBR
011500         COMPUTE OVRD-DAYS-OVERDUE =
011600             OVRD-ASOF-DAYNBR - OVRD-TRT-DAYNBR
011700     ELSE
011800         MOVE ZERO TO OVRD-DAYS-OVERDUE.
011900     GOBACK.
012000
012100******************************************************************
012200* CONVERTS OVRD-ASOF-DATE TO AN ABSOLUTE DAY NUMBER.  YEARS-     *
012300* ELAPSED AND LEAP-ADD ARE BORROWED AS SCRATCH ON ENTRY (THEY     *
012400* CARRY CCYY AND MM) AND HOLD THE DAY NUMBER ON EXIT.            *
012500******************************************************************
012600 100-DATE-TO-DAYNBR.
012700     MOVE "100-DATE-TO-DAYNBR" TO PARA-NAME.
012800     PERFORM 300-LEAP-YEAR-TEST THRU 300-EXIT.
012900     COMPUTE WS-YEARS-ELAPSED =
013000         (OVRD-ASOF-CCYY - 1) * 365 + WS-LEAP-DAYS
013100         + CUM-DAYS-BEFORE(OVRD-ASOF-MM) + WS-LEAP-ADD
013200         + OVRD-ASOF-DD.
013300 100-EXIT.
013400     EXIT.
013500
013600******************************************************************
013700* SAME CONVERSION, TREATMENT-DATE SIDE.  KEPT AS ITS OWN          *
013800* PARAGRAPH (RATHER THAN SHARING 100-DATE-TO-DAYNBR) SO A FUTURE  *
013900* CHANGE TO ONE SIDE CANNOT ACCIDENTALLY AFFECT THE OTHER.        *
014000******************************************************************
014100 200-DATE-TO-DAYNBR-TRT.
014200     MOVE "200-DATE-TO-DAYNBR-TRT" TO PARA-NAME.
014300     PERFORM 400-LEAP-YEAR-TEST-TRT THRU 400-EXIT.
014400     COMPUTE WS-YEARS-ELAPSED =
014500         (OVRD-TRT-CCYY - 1) * 365 + WS-LEAP-DAYS
014600         + CUM-DAYS-BEFORE(OVRD-TRT-MM) + WS-LEAP-ADD
014700         + OVRD-TRT-DD.
014800 200-EXIT.
014900     EXIT.
015000
015100******************************************************************
015200* LEAP-DAYS-BEFORE-THIS-YEAR, PLUS ONE EXTRA DAY ADDED TO         *
015300* WS-LEAP-ADD IF THIS YEAR ITSELF IS A LEAP YEAR AND WE ARE       *
015400* PAST FEBRUARY (MM > 2) -- OTHERWISE WS-LEAP-ADD IS RESET TO     *
015500* ZERO SO MONTHS JAN/FEB OF A LEAP YEAR ARE NOT OVER-COUNTED.     *
015600******************************************************************
015700 300-LEAP-YEAR-TEST.
015800     MOVE "300-LEAP-YEAR-TEST" TO PARA-NAME.
015900     DIVIDE OVRD-ASOF-CCYY - 1 BY 4   GIVING WS-LEAP-DAYS
016000                                      REMAINDER WS-YR-REM-4.
016100     COMPUTE WS-LEAP-DAYS = WS-LEAP-DAYS
016200         - ((OVRD-ASOF-CCYY - 1) / 100)
016300         + ((OVRD-ASOF-CCYY - 1) / 400).
016400     MOVE ZERO TO WS-LEAP-ADD.
016500     DIVIDE OVRD-ASOF-CCYY BY 4 GIVING WS-YR-REM-4
016600                                REMAINDER WS-YR-REM-4.
016700     IF WS-YR-REM-4 = ZERO AND OVRD-ASOF-MM > 2
016800         DIVIDE OVRD-ASOF-CCYY BY 100 GIVING WS-YR-REM-100
016900                                      REMAINDER WS-YR-REM-100
017000         IF WS-YR-REM-100 NOT = ZERO
017100             MOVE 1 TO WS-LEAP-ADD
017200         ELSE
017300             DIVIDE OVRD-ASOF-CCYY BY 400 GIVING WS-YR-REM-400
017400                                          REMAINDER WS-YR-REM-400
017500             IF WS-YR-REM-400 = ZERO
017600                 MOVE 1 TO WS-LEAP-ADD.
017700 300-EXIT.
017800     EXIT.
017900
018000 400-LEAP-YEAR-TEST-TRT.
018100     MOVE "400-LEAP-YEAR-TEST-TRT" TO PARA-NAME.
018200     DIVIDE OVRD-TRT-CCYY - 1 BY 4   GIVING WS-LEAP-DAYS
018300                                     REMAINDER WS-YR-REM-4.
018400     COMPUTE WS-LEAP-DAYS = WS-LEAP-DAYS
018500         - ((OVRD-TRT-CCYY - 1) / 100)
018600         + ((OVRD-TRT-CCYY - 1) / 400).
018700     MOVE ZERO TO WS-LEAP-ADD.
018800     DIVIDE OVRD-TRT-CCYY BY 4 GIVING WS-YR-REM-4
018900                               REMAINDER WS-YR-REM-4.
019000     IF WS-YR-REM-4 = ZERO AND OVRD-TRT-MM > 2
019100         DIVIDE OVRD-TRT-CCYY BY 100 GIVING WS-YR-REM-100
019200                                     REMAINDER WS-YR-REM-100
019300         IF WS-YR-REM-100 NOT = ZERO
019400             MOVE 1 TO WS-LEAP-ADD
019500         ELSE
019600             DIVIDE OVRD-TRT-CCYY BY 400 GIVING WS-YR-REM-400
019700                                         REMAINDER WS-YR-REM-400
019800             IF WS-YR-REM-400 = ZERO
019900                 MOVE 1 TO WS-LEAP-ADD.
020000 400-EXIT.
020100     EXIT.
